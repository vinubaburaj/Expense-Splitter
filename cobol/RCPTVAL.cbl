000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RCPTVAL.
000300 AUTHOR.        T H NAKASHIMA.
000400 INSTALLATION.  COST ACCOUNTING SYSTEMS.
000500 DATE-WRITTEN.  09/15/1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
000800*****************************************************************
000900* RCPTVAL -- RECEIPT RECONCILIATION / VALIDATION.
001000* TAKES THE OPERATOR'S PARTICIPANT LIST AND STATED RECEIPT TOTAL
001100* AT THE CONSOLE, LOADS THE ITEMS RCPTPARS EXTRACTED FROM THE
001200* SCANNED RECEIPT, VALIDATES BOTH, SPLITS EACH ITEM AMONG THE
001300* PEOPLE ASSIGNED TO IT THE SAME WAY EXPSPLIT DOES, AND REPORTS
001400* WHETHER THE PERSON TOTALS RECONCILE WITH WHAT THE RECEIPT SAYS
001500* WAS CHARGED.  PHASE 2 OF THE RECEIPT SCANNING PROJECT.
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900* 09/15/94 THN  ER-1538  ORIGINAL PROGRAM -- RECEIPT SCANNING
002000*                        PROJECT, PHASE 2 (RECONCILIATION).
002100* 10/03/94 THN  ER-1545  ADDED THE DUPLICATE-PARTICIPANT CHECK
002200*                        AFTER TWO ENTRIES OF "J SMITH" SPLIT A
002300*                        DINNER CHECK IN HALF OF WHAT IT SHOULD
002400*                        HAVE BEEN.
002500* 01/14/99 RBG  ER-1981  Y2K -- REVIEWED, NO DATE FIELDS DRIVE
002600*                        ANY LOGIC IN THIS PROGRAM, NO CHANGE
002700*                        REQUIRED.
002800* 05/19/01 MKL  ER-2101  WIDENED THE ITEM NAME CHARACTER CHECK TO
002900*                        ALLOW APOSTROPHES AND PARENTHESES --
003000*                        "KID'S MEAL" AND "ENTREE (LG)" WERE
003100*                        FAILING VALIDATION ON THE PILOT BATCH.
003200* 08/12/03 DWP  ER-2198  REPORT ITEMS WITH NO PEOPLE ASSIGNED
003300*                        INSTEAD OF SILENTLY DROPPING THEM FROM
003400*                        THE PERSON TOTALS -- AUDIT WANTED THEM
003500*                        VISIBLE ON THE RECONCILIATION REPORT.
003600* 02/06/09 DWK  ER-2318  ADDED A REMOVE STEP AFTER THE ITEMS LOAD --
003700*                        OPERATOR CAN NOW BACK OUT A PARTICIPANT OR
003800*                        AN ITEM BEFORE RECONCILIATION.  REMOVING A
003900*                        PARTICIPANT DROPS THEM FROM EVERY ITEM'S
004000*                        PEOPLE LIST; EITHER KIND OF REMOVAL FORCES
004100*                        THE RECEIPT TOTAL, CONFIDENCE AND PERSON
004200*                        TOTALS TO BE RE-DERIVED FROM WHAT IS LEFT.
004300*****************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CLASS WS-DIGIT-CLASS        IS '0' THRU '9'
004900     CLASS WS-UPPER-LETTER-CLASS IS 'A' THRU 'Z'
005000     CLASS WS-LOWER-LETTER-CLASS IS 'a' THRU 'z'.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT EXTRACTED-ITEM-FILE ASSIGN TO EXTRFILE
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS  IS FS-EXTRACTED-ITEM-FILE.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  EXTRACTED-ITEM-FILE
006100     LABEL RECORD IS STANDARD
006200     RECORD CONTAINS 171 CHARACTERS.
006300 COPY EXTRITEM.
006400
006500 WORKING-STORAGE SECTION.
006600 77  FS-EXTRACTED-ITEM-FILE         PIC 9(02) VALUE ZEROES.
006700
006800 78  CTE-01                                   VALUE 01.
006900 78  CTE-MAX-PARTICIPANTS                     VALUE 10.
007000 78  CTE-MAX-ITEMS                            VALUE 50.
007100 78  CTE-MAX-SHARERS                          VALUE 10.
007200 78  CTE-MAX-ERRORS                           VALUE 20.
007300 78  CTE-NAME-LEN                             VALUE 30.
007400 78  CTE-RECONCILE-TOLERANCE                  VALUE 0.01.
007500
007600 COPY RCPTHDR.
007700
007800 COPY PERSACC.
007900
008000 01  WS-SWITCHES.
008100     05  WS-EOF-SWITCH               PIC X(01) VALUE 'N'.
008200         88  WS-EOF-EXTRACTED-ITEM-FILE  VALUE 'Y'.
008300     05  WS-ABORT-SWITCH             PIC X(01) VALUE 'N'.
008400         88  WS-RUN-ABORTED              VALUE 'Y'.
008500     05  WS-FOUND-SWITCH             PIC X(01) VALUE 'N'.
008600         88  WS-PERSON-WAS-FOUND         VALUE 'Y'.
008700     05  WS-ITEM-FOUND-SWITCH        PIC X(01) VALUE 'N'.
008800         88  WS-ITEM-ALREADY-LISTED      VALUE 'Y'.
008900     05  WS-DUP-SWITCH               PIC X(01) VALUE 'N'.
009000         88  WS-DUPLICATE-FOUND          VALUE 'Y'.
009100     05  WS-NAME-CHAR-SWITCH         PIC X(01) VALUE 'Y'.
009200         88  WS-NAME-CHARS-ARE-VALID     VALUE 'Y'.
009300     05  WS-ITEM-VALID-SWITCH        PIC X(01) VALUE 'Y'.
009400         88  WS-ITEM-IS-VALID            VALUE 'Y'.
009500     05  WS-RECONCILE-SWITCH         PIC X(01) VALUE 'N'.
009600         88  WS-RECEIPT-RECONCILES       VALUE 'Y'.
009700     05  WS-REMOVAL-FOUND-SWITCH     PIC X(01) VALUE 'N'.
009800         88  WS-REMOVAL-WAS-FOUND        VALUE 'Y'.
009900     05  FILLER                      PIC X(02).
010000
010100 01  WS-COUNTERS.
010200     05  WS-PARTICIPANT-COUNT        PIC 9(02) COMP VALUE ZERO.
010300     05  WS-ITEMS-NO-PEOPLE           PIC 9(02) COMP VALUE ZERO.
010400     05  WS-ITEMS-REJECTED            PIC 9(02) COMP VALUE ZERO.
010500     05  WS-ERROR-COUNT               PIC 9(02) COMP VALUE ZERO.
010600     05  WS-SHARER-COUNT              PIC 9(02) COMP VALUE ZERO.
010700     05  WS-SHARER-SUB                PIC 9(02) COMP VALUE ZERO.
010800     05  WS-UNSTRING-PTR              PIC 9(03) COMP VALUE ZERO.
010900     05  WS-REBUILD-PTR               PIC 9(03) COMP VALUE ZERO.
011000     05  WS-DEST-SUB                  PIC 9(02) COMP VALUE ZERO.
011100     05  WS-PARTICIPANTS-REMOVED      PIC 9(02) COMP VALUE ZERO.
011200     05  WS-ITEMS-REMOVED             PIC 9(02) COMP VALUE ZERO.
011300     05  FILLER                       PIC X(02).
011400
011500 01  WS-PARTICIPANT-TABLE.
011600     05  WS-PARTICIPANT-NAME OCCURS 10 TIMES
011700                INDEXED BY WS-PART-IDX, WS-PART-IDX-2
011800                PIC X(12).
011900
012000 01  WS-CAPTURE-WORK.
012100     05  WS-CAPTURE-ENTRY            PIC X(12) VALUE SPACES.
012200     05  WS-REMOVAL-ENTRY            PIC X(30) VALUE SPACES.
012300     05  FILLER                      PIC X(02).
012400
012500 01  WS-SHARER-TABLE.
012600     05  WS-SHARER-NAME OCCURS 10 TIMES
012700                INDEXED BY WS-SHR-IDX
012800                PIC X(12).
012900
013000*-----------------------------------------------------------------
013100* IN-MEMORY COPY OF THE EXTRACTED ITEM FILE -- LOADED ONCE SO THE
013200* VALIDATION, TOTALING AND PER-PERSON SPLITTING PASSES CAN ALL
013300* WORK AGAINST THE SAME TABLE WITHOUT REREADING THE FILE.
013400*-----------------------------------------------------------------
013500 01  WS-ITEM-TABLE-CONTROL.
013600     05  WS-VI-ENTRY-COUNT            PIC 9(02) COMP VALUE ZERO.
013700     05  FILLER                       PIC X(02).
013800
013900 01  WS-VAL-ITEMS.
014000     05  VI-ENTRY OCCURS 50 TIMES
014100                INDEXED BY VI-IDX, VI-IDX-2.
014200         10  VI-ITEM-ID               PIC X(08).
014300         10  VI-ITEM-NAME             PIC X(30).
014400         10  VI-ITEM-QTY              PIC 9(03).
014500         10  VI-UNIT-PRICE            PIC S9(5)V99.
014600         10  VI-TOTAL-PRICE           PIC S9(5)V99.
014700         10  VI-CONFIDENCE            PIC 9V99.
014800         10  VI-SPECIAL-CHG-FLAG      PIC X(01).
014900             88  VI-IS-SPECIAL-CHG        VALUE 'Y'.
015000         10  VI-ASSIGNED-PEOPLE       PIC X(60).
015100         10  VI-VALID-FLAG            PIC X(01) VALUE 'Y'.
015200             88  VI-ENTRY-IS-VALID        VALUE 'Y'.
015300         10  FILLER                   PIC X(03).
015400
015500 01  WS-TOTALS-WORK.
015600     05  WS-CALCULATED-TOTAL         PIC S9(7)V99 VALUE ZERO.
015700     05  WS-CONFIDENCE-SUM           PIC S9(3)V99 VALUE ZERO.
015800     05  WS-PERSON-TOTAL-SUM         PIC S9(7)V99 VALUE ZERO.
015900     05  WS-RECONCILE-DIFF           PIC S9(7)V99 VALUE ZERO.
016000     05  WS-RECONCILE-ABS            PIC S9(7)V99 VALUE ZERO.
016100     05  WS-CALC-DIFF                PIC S9(7)V99 VALUE ZERO.
016200     05  WS-CALC-ABS                 PIC S9(7)V99 VALUE ZERO.
016300     05  WS-PRICE-PER-PERSON         PIC S9(5)V99 VALUE ZERO.
016400     05  FILLER                      PIC X(02).
016500
016600*-----------------------------------------------------------------
016700* ITEM-NAME EDIT WORK AREA.  WS-EDIT-CHAR IS A CHARACTER-TABLE
016800* VIEW OF THE NAME BEING CHECKED, SCANNED ONE BYTE AT A TIME THE
016900* WAY THE LINE SCANNER IN RCPTPARS WORKS.
017000*-----------------------------------------------------------------
017100 01  WS-NAME-EDIT.
017200     05  WS-EDIT-TEXT                PIC X(30) VALUE SPACES.
017300     05  WS-EDIT-CHAR REDEFINES WS-EDIT-TEXT
017400                OCCURS 30 TIMES
017500                INDEXED BY WS-EDIT-IDX
017600                PIC X(01).
017700     05  WS-EDIT-LEN                 PIC 9(02) COMP VALUE ZERO.
017800     05  FILLER                      PIC X(02).
017900
018000 01  WS-ERROR-TABLE.
018100     05  WS-ERROR-LINE OCCURS 20 TIMES
018200                INDEXED BY WS-ERR-IDX
018300                PIC X(80).
018400
018500 01  WS-MSG-BUILD-AREA.
018600     05  WS-MSG-BUILD                PIC X(80) VALUE SPACES.
018700
018800*-----------------------------------------------------------------
018900* CONSOLE REPORT LINES -- TWO ALTERNATE VIEWS OF ONE 80-BYTE
019000* BUFFER, THE SAME WAY EXPSPLIT LAYS OUT ITS PRINT LINE, EXCEPT
019100* THIS REPORT GOES TO THE CONSOLE VIA DISPLAY INSTEAD OF A PRINT
019200* FILE -- THERE IS NO OPERATOR PRINTER ON THE RECEIPT SCANNING
019300* WORKSTATION.
019400*-----------------------------------------------------------------
019500 01  RPT-PLAIN-LINE.
019600     05  RPT-PLAIN-TEXT              PIC X(80) VALUE SPACES.
019700
019800 01  RPT-PERSON-LINE REDEFINES RPT-PLAIN-LINE.
019900     05  RPT-PERSON-NAME             PIC X(12) VALUE SPACES.
020000     05  FILLER                      PIC X(02) VALUE SPACES.
020100     05  RPT-PERSON-TEXT             PIC X(06) VALUE 'owes $'.
020200     05  RPT-PERSON-AMOUNT           PIC ZZZ,ZZ9.99 VALUE ZERO.
020300     05  FILLER                      PIC X(50) VALUE SPACES.
020400
020500 01  RPT-ERROR-LINE REDEFINES RPT-PLAIN-LINE.
020600     05  RPT-ERROR-TEXT              PIC X(80) VALUE SPACES.
020700
020800*-----------------------------------------------------------------
020900* AMOUNTS AND COUNTERS ARE EDITED THROUGH THESE TWO FIELDS BEFORE
021000* THEY GO INTO A STRING OR A MESSAGE LINE -- A SIGNED DISPLAY
021100* FIELD STRUNG DIRECTLY CARRIES AN OVERPUNCHED SIGN AND NO
021200* DECIMAL POINT, AND A COMP COUNTER IS BINARY, NOT PRINTABLE.
021300*-----------------------------------------------------------------
021400 01  WS-REPORT-EDIT.
021500     05  WS-AMOUNT-EDIT              PIC -ZZZ,ZZ9.99 VALUE ZERO.
021600     05  WS-AMOUNT-EDIT-2            PIC -ZZZ,ZZ9.99 VALUE ZERO.
021700     05  WS-COUNT-EDIT               PIC ZZ9 VALUE ZERO.
021800     05  FILLER                      PIC X(02) VALUE SPACES.
021900
022000 PROCEDURE DIVISION.
022100 DECLARATIVES.
022200 EXTRACTED-ITEM-HANDLER SECTION.
022300     USE AFTER ERROR PROCEDURE ON EXTRACTED-ITEM-FILE.
022400 EXTRACTED-ITEM-STATUS-CHECK.
022500     DISPLAY '+---------------------------------------+'
022600     DISPLAY '| RCPTVAL -- EXTRACTED ITEM I-O ERROR    |'
022700     DISPLAY '+---------------------------------------+'
022800     DISPLAY '| STATUS CODE : [' FS-EXTRACTED-ITEM-FILE '].'
022900     SET WS-RUN-ABORTED TO TRUE
023000     SET WS-EOF-EXTRACTED-ITEM-FILE TO TRUE.
023100 END DECLARATIVES.
023200
023300 MAIN-PARAGRAPH.
023400     PERFORM 1000-OPEN-FILES
023500        THRU 1000-EXIT
023600
023700     PERFORM 2000-CAPTURE-PARTICIPANTS
023800        THRU 2000-EXIT
023900
024000     PERFORM 2200-VALIDATE-PARTICIPANTS
024100        THRU 2200-EXIT
024200
024300     IF NOT WS-RUN-ABORTED
024400         PERFORM 3000-CAPTURE-RECEIPT-TOTAL
024500            THRU 3000-EXIT
024600
024700         PERFORM 4000-LOAD-EXTRACTED-ITEMS
024800            THRU 4000-EXIT
024900           UNTIL WS-EOF-EXTRACTED-ITEM-FILE
025000              OR WS-RUN-ABORTED.
025100
025200     IF NOT WS-RUN-ABORTED
025300         PERFORM 4200-PROCESS-REMOVAL-REQUESTS
025400            THRU 4200-EXIT
025500         PERFORM 5000-DERIVE-RECEIPT-TOTALS
025600            THRU 5000-EXIT
025700         PERFORM 6000-COMPUTE-PERSON-TOTALS
025800            THRU 6000-EXIT
025900         PERFORM 7000-RECONCILE-TOTALS
026000            THRU 7000-EXIT.
026100
026200     PERFORM 8000-DISPLAY-VALIDATION-REPORT
026300        THRU 8000-EXIT
026400
026500     PERFORM 9000-CLOSE-FILES
026600        THRU 9000-EXIT
026700
026800     STOP RUN.
026900
027000 1000-OPEN-FILES.
027100     OPEN INPUT EXTRACTED-ITEM-FILE
027200
027300     DISPLAY '+---------------------------------------+'
027400     DISPLAY '| RCPTVAL -- RECEIPT RECONCILIATION RUN  |'
027500     DISPLAY '+---------------------------------------+'.
027600 1000-EXIT.
027700     EXIT.
027800
027900*-----------------------------------------------------------------
028000* PARTICIPANT CAPTURE -- OPERATOR TYPES ONE NAME PER PROMPT, A
028100* BLANK ENTRY ENDS THE LIST, THE SAME ACCEPT/SENTINEL STYLE COST
028200* ACCOUNTING'S OLDER ROSTER-ENTRY JOBS HAVE USED FOR YEARS.
028300*-----------------------------------------------------------------
028400 2000-CAPTURE-PARTICIPANTS.
028500     MOVE SPACES TO WS-PARTICIPANT-TABLE
028600     MOVE ZERO   TO WS-PARTICIPANT-COUNT
028700
028800     DISPLAY 'RCPTVAL -- ENTER PARTICIPANT NAMES, ONE PER LINE.'
028900     DISPLAY 'RCPTVAL -- PRESS ENTER ON A BLANK LINE WHEN DONE.'
029000
029100     PERFORM 2100-ACCEPT-ONE-PARTICIPANT
029200        THRU 2100-EXIT
029300       VARYING WS-PART-IDX FROM CTE-01 BY CTE-01
029400         UNTIL WS-PART-IDX GREATER CTE-MAX-PARTICIPANTS
029500            OR WS-CAPTURE-ENTRY EQUAL SPACES.
029600 2000-EXIT.
029700     EXIT.
029800
029900 2100-ACCEPT-ONE-PARTICIPANT.
030000     MOVE SPACES TO WS-CAPTURE-ENTRY
030100     DISPLAY 'PARTICIPANT ' WS-PART-IDX ': ' WITH NO ADVANCING
030200     ACCEPT WS-CAPTURE-ENTRY
030300
030400     IF WS-CAPTURE-ENTRY NOT EQUAL SPACES
030500         ADD CTE-01 TO WS-PARTICIPANT-COUNT
030600         MOVE WS-CAPTURE-ENTRY
030700           TO WS-PARTICIPANT-NAME (WS-PART-IDX).
030800 2100-EXIT.
030900     EXIT.
031000
031100 2200-VALIDATE-PARTICIPANTS.
031200     IF WS-PARTICIPANT-COUNT EQUAL ZERO
031300         PERFORM 2900-ADD-ONE-ERROR
031400            THRU 2900-EXIT
031500         MOVE 'No participants defined'
031600           TO WS-ERROR-LINE (WS-ERROR-COUNT)
031700     ELSE
031800         IF WS-PARTICIPANT-COUNT LESS THAN 2
031900             PERFORM 2900-ADD-ONE-ERROR
032000                THRU 2900-EXIT
032100             MOVE 'Fewer than two participants defined'
032200               TO WS-ERROR-LINE (WS-ERROR-COUNT)
032300         ELSE
032400             PERFORM 2220-CHECK-DUPLICATE-PARTICIPANTS
032500                THRU 2220-EXIT
032600               VARYING WS-PART-IDX FROM CTE-01 BY CTE-01
032700                 UNTIL WS-PART-IDX GREATER WS-PARTICIPANT-COUNT.
032800 2200-EXIT.
032900     EXIT.
033000
033100 2220-CHECK-DUPLICATE-PARTICIPANTS.
033200     SET WS-PART-IDX-2 TO WS-PART-IDX
033300     SET WS-PART-IDX-2 UP BY CTE-01
033400
033500     PERFORM 2221-COMPARE-ONE-PAIR
033600        THRU 2221-EXIT
033700       VARYING WS-PART-IDX-2 FROM WS-PART-IDX-2 BY CTE-01
033800         UNTIL WS-PART-IDX-2 GREATER WS-PARTICIPANT-COUNT.
033900 2220-EXIT.
034000     EXIT.
034100
034200 2221-COMPARE-ONE-PAIR.
034300     IF WS-PARTICIPANT-NAME (WS-PART-IDX) EQUAL
034400        WS-PARTICIPANT-NAME (WS-PART-IDX-2)
034500         PERFORM 2900-ADD-ONE-ERROR
034600            THRU 2900-EXIT
034700         STRING 'Duplicate participant name: '
034800                    DELIMITED BY SIZE
034900                WS-PARTICIPANT-NAME (WS-PART-IDX)
035000                    DELIMITED BY SIZE
035100           INTO WS-ERROR-LINE (WS-ERROR-COUNT).
035200 2221-EXIT.
035300     EXIT.
035400
035500 2900-ADD-ONE-ERROR.
035600     IF WS-ERROR-COUNT LESS THAN CTE-MAX-ERRORS
035700         ADD CTE-01 TO WS-ERROR-COUNT.
035800 2900-EXIT.
035900     EXIT.
036000
036100*-----------------------------------------------------------------
036200* RECEIPT TOTAL CAPTURE -- THE STATED TOTAL PRINTED AT THE BOTTOM
036300* OF THE RECEIPT, KEYED BY THE OPERATOR.
036400*-----------------------------------------------------------------
036500 3000-CAPTURE-RECEIPT-TOTAL.
036600     MOVE SPACES TO RCPT-PARTICIPANTS
036700     MOVE CTE-01 TO WS-UNSTRING-PTR
036800
036900     PERFORM 3100-APPEND-ONE-PARTICIPANT
037000        THRU 3100-EXIT
037100       VARYING WS-PART-IDX FROM CTE-01 BY CTE-01
037200         UNTIL WS-PART-IDX GREATER WS-PARTICIPANT-COUNT
037300
037400     DISPLAY 'RECEIPT TOTAL (AS PRINTED): ' WITH NO ADVANCING
037500     ACCEPT RCPT-TOTAL-AMOUNT.
037600 3000-EXIT.
037700     EXIT.
037800
037900 3100-APPEND-ONE-PARTICIPANT.
038000     IF WS-PART-IDX IS GREATER THAN CTE-01
038100         STRING ' ' DELIMITED BY SIZE
038200                WS-PARTICIPANT-NAME (WS-PART-IDX) DELIMITED BY
038300                    SPACE
038400           INTO RCPT-PARTICIPANTS
038500           WITH POINTER WS-UNSTRING-PTR
038600     ELSE
038700         STRING WS-PARTICIPANT-NAME (WS-PART-IDX) DELIMITED BY
038800                    SPACE
038900           INTO RCPT-PARTICIPANTS
039000           WITH POINTER WS-UNSTRING-PTR.
039100 3100-EXIT.
039200     EXIT.
039300
039400*-----------------------------------------------------------------
039500* LOAD THE EXTRACTED ITEM FILE RCPTPARS WROTE INTO A WORKING
039600* STORAGE TABLE SO VALIDATION, TOTALING AND PERSON-SPLITTING CAN
039700* ALL WORK FROM THE SAME IN-MEMORY COPY.
039800*-----------------------------------------------------------------
039900 4000-LOAD-EXTRACTED-ITEMS.
040000     READ EXTRACTED-ITEM-FILE
040100       AT END
040200          SET WS-EOF-EXTRACTED-ITEM-FILE TO TRUE
040300       NOT AT END
040400          IF WS-VI-ENTRY-COUNT LESS THAN CTE-MAX-ITEMS
040500              ADD CTE-01 TO WS-VI-ENTRY-COUNT
040600              SET VI-IDX TO WS-VI-ENTRY-COUNT
040700              MOVE EXTR-ITEM-ID        TO VI-ITEM-ID (VI-IDX)
040800              MOVE EXTR-ITEM-NAME      TO VI-ITEM-NAME (VI-IDX)
040900              MOVE EXTR-ITEM-QTY       TO VI-ITEM-QTY (VI-IDX)
041000              MOVE EXTR-UNIT-PRICE     TO VI-UNIT-PRICE (VI-IDX)
041100              MOVE EXTR-TOTAL-PRICE    TO VI-TOTAL-PRICE (VI-IDX)
041200              MOVE EXTR-CONFIDENCE     TO VI-CONFIDENCE (VI-IDX)
041300              MOVE EXTR-SPECIAL-CHG-FLAG
041400                TO VI-SPECIAL-CHG-FLAG (VI-IDX)
041500              MOVE EXTR-ASSIGNED-PEOPLE
041600                TO VI-ASSIGNED-PEOPLE (VI-IDX)
041700              MOVE 'Y' TO VI-VALID-FLAG (VI-IDX)
041800              PERFORM 4100-VALIDATE-ONE-ITEM
041900                 THRU 4100-EXIT
042000          ELSE
042100              CONTINUE
042200     END-READ.
042300 4000-EXIT.
042400     EXIT.
042500
042600 4100-VALIDATE-ONE-ITEM.
042700     MOVE SPACES TO WS-EDIT-TEXT
042800     MOVE VI-ITEM-NAME (VI-IDX) TO WS-EDIT-TEXT
042900
043000     PERFORM 4120-FIND-NAME-LENGTH
043100        THRU 4120-EXIT
043200
043300     SET WS-NAME-CHARS-ARE-VALID TO TRUE
043400     PERFORM 4110-CHECK-ONE-NAME-CHAR
043500        THRU 4110-EXIT
043600       VARYING WS-EDIT-IDX FROM CTE-01 BY CTE-01
043700         UNTIL WS-EDIT-IDX GREATER WS-EDIT-LEN
043800
043900     IF WS-EDIT-LEN LESS THAN 2
044000         PERFORM 2900-ADD-ONE-ERROR
044100            THRU 2900-EXIT
044200         STRING 'Item name too short: ' DELIMITED BY SIZE
044300                VI-ITEM-NAME (VI-IDX) DELIMITED BY SIZE
044400           INTO WS-ERROR-LINE (WS-ERROR-COUNT)
044500         MOVE 'N' TO VI-VALID-FLAG (VI-IDX)
044600     ELSE
044700         IF NOT WS-NAME-CHARS-ARE-VALID
044800             PERFORM 2900-ADD-ONE-ERROR
044900                THRU 2900-EXIT
045000             STRING 'Item name has invalid characters: '
045100                        DELIMITED BY SIZE
045200                    VI-ITEM-NAME (VI-IDX) DELIMITED BY SIZE
045300               INTO WS-ERROR-LINE (WS-ERROR-COUNT)
045400             MOVE 'N' TO VI-VALID-FLAG (VI-IDX).
045500
045600     IF VI-TOTAL-PRICE (VI-IDX) NOT GREATER THAN ZERO
045700         PERFORM 2900-ADD-ONE-ERROR
045800            THRU 2900-EXIT
045900         STRING 'Item price not positive: '
046000                    DELIMITED BY SIZE
046100                VI-ITEM-NAME (VI-IDX) DELIMITED BY SIZE
046200           INTO WS-ERROR-LINE (WS-ERROR-COUNT)
046300         MOVE 'N' TO VI-VALID-FLAG (VI-IDX).
046400
046500     IF VI-ITEM-QTY (VI-IDX) GREATER THAN ZERO
046600         CONTINUE
046700     ELSE
046800         IF VI-ITEM-QTY (VI-IDX) LESS THAN ZERO
046900             PERFORM 2900-ADD-ONE-ERROR
047000                THRU 2900-EXIT
047100             STRING 'Item quantity not positive: '
047200                        DELIMITED BY SIZE
047300                    VI-ITEM-NAME (VI-IDX) DELIMITED BY SIZE
047400               INTO WS-ERROR-LINE (WS-ERROR-COUNT)
047500             MOVE 'N' TO VI-VALID-FLAG (VI-IDX).
047600
047700     IF VI-ASSIGNED-PEOPLE (VI-IDX) EQUAL SPACES
047800         ADD CTE-01 TO WS-ITEMS-NO-PEOPLE.
047900
048000     IF NOT VI-ENTRY-IS-VALID (VI-IDX)
048100         ADD CTE-01 TO WS-ITEMS-REJECTED.
048200 4100-EXIT.
048300     EXIT.
048400
048500 4110-CHECK-ONE-NAME-CHAR.
048600     IF (WS-EDIT-CHAR (WS-EDIT-IDX) IS WS-UPPER-LETTER-CLASS)
048700     OR (WS-EDIT-CHAR (WS-EDIT-IDX) IS WS-LOWER-LETTER-CLASS)
048800     OR (WS-EDIT-CHAR (WS-EDIT-IDX) IS WS-DIGIT-CLASS)
048900     OR (WS-EDIT-CHAR (WS-EDIT-IDX) EQUAL SPACE)
049000     OR (WS-EDIT-CHAR (WS-EDIT-IDX) EQUAL '.')
049100     OR (WS-EDIT-CHAR (WS-EDIT-IDX) EQUAL '-')
049200     OR (WS-EDIT-CHAR (WS-EDIT-IDX) EQUAL '&')
049300     OR (WS-EDIT-CHAR (WS-EDIT-IDX) EQUAL QUOTE)
049400     OR (WS-EDIT-CHAR (WS-EDIT-IDX) EQUAL '(')
049500     OR (WS-EDIT-CHAR (WS-EDIT-IDX) EQUAL ')')
049600         CONTINUE
049700     ELSE
049800         SET WS-NAME-CHARS-ARE-VALID TO FALSE.
049900 4110-EXIT.
050000     EXIT.
050100
050200 4120-FIND-NAME-LENGTH.
050300     MOVE CTE-NAME-LEN TO WS-EDIT-LEN
050400
050500     PERFORM 4121-SHRINK-ONE-POSITION
050600        THRU 4121-EXIT
050700       VARYING WS-EDIT-LEN FROM CTE-NAME-LEN BY -1
050800         UNTIL WS-EDIT-LEN EQUAL ZERO
050900            OR WS-EDIT-TEXT (WS-EDIT-LEN:1) NOT EQUAL SPACE
051000
051100 4120-EXIT.
051200     EXIT.
051300
051400 4121-SHRINK-ONE-POSITION.
051500     CONTINUE.
051600 4121-EXIT.
051700     EXIT.
051800
051900*-----------------------------------------------------------------
052000* OPERATOR REMOVE PASS -- RUN AFTER THE ITEMS ARE LOADED AND BEFORE
052100* ANY TOTAL IS DERIVED, SO A BACKED-OUT PARTICIPANT OR ITEM NEVER
052200* SHOWS UP IN THE RECEIPT TOTAL, THE AVERAGE CONFIDENCE OR ANY
052300* PERSON'S SHARE.  BLANK ENTRY ENDS THE PASS.
052400*-----------------------------------------------------------------
052500 4200-PROCESS-REMOVAL-REQUESTS.
052600     DISPLAY 'RCPTVAL -- REMOVE A PARTICIPANT OR ITEM, IF NEEDED.'
052700     DISPLAY 'RCPTVAL -- PRESS ENTER ON A BLANK LINE WHEN DONE.'
052800
052900     MOVE SPACES TO WS-REMOVAL-ENTRY
053000     PERFORM 4210-ACCEPT-ONE-REMOVAL
053100        THRU 4210-EXIT
053200       UNTIL WS-REMOVAL-ENTRY EQUAL SPACES.
053300 4200-EXIT.
053400     EXIT.
053500
053600 4210-ACCEPT-ONE-REMOVAL.
053700     MOVE SPACES TO WS-REMOVAL-ENTRY
053800     DISPLAY 'REMOVE (BLANK TO CONTINUE): ' WITH NO ADVANCING
053900     ACCEPT WS-REMOVAL-ENTRY
054000
054100     IF WS-REMOVAL-ENTRY NOT EQUAL SPACES
054200         PERFORM 4220-REMOVE-ONE-PARTICIPANT
054300            THRU 4220-EXIT
054400         IF NOT WS-REMOVAL-WAS-FOUND
054500             PERFORM 4240-REMOVE-ONE-ITEM
054600                THRU 4240-EXIT
054700         IF NOT WS-REMOVAL-WAS-FOUND
054800             DISPLAY 'RCPTVAL -- NO PARTICIPANT OR ITEM NAMED '
054900                     WS-REMOVAL-ENTRY.
055000 4210-EXIT.
055100     EXIT.
055200
055300 4220-REMOVE-ONE-PARTICIPANT.
055400     SET WS-REMOVAL-WAS-FOUND TO FALSE
055500
055600     PERFORM 4221-SEARCH-ONE-PARTICIPANT
055700        THRU 4221-EXIT
055800       VARYING WS-PART-IDX FROM CTE-01 BY CTE-01
055900         UNTIL WS-PART-IDX GREATER WS-PARTICIPANT-COUNT
056000            OR WS-REMOVAL-WAS-FOUND
056100
056200     IF WS-REMOVAL-WAS-FOUND
056300         SET WS-PART-IDX DOWN BY CTE-01
056400         PERFORM 4230-STRIP-PARTICIPANT-FROM-ITEMS
056500            THRU 4230-EXIT
056600         MOVE WS-PART-IDX TO WS-DEST-SUB
056700         SET WS-PART-IDX-2 TO WS-PART-IDX
056800         SET WS-PART-IDX-2 UP BY CTE-01
056900         PERFORM 4222-SHIFT-ONE-PARTICIPANT
057000            THRU 4222-EXIT
057100           VARYING WS-PART-IDX-2 FROM WS-PART-IDX-2 BY CTE-01
057200             UNTIL WS-PART-IDX-2 GREATER WS-PARTICIPANT-COUNT
057300         SUBTRACT CTE-01 FROM WS-PARTICIPANT-COUNT
057400         ADD CTE-01 TO WS-PARTICIPANTS-REMOVED
057500         DISPLAY 'RCPTVAL -- PARTICIPANT REMOVED: ' WS-REMOVAL-ENTRY.
057600 4220-EXIT.
057700     EXIT.
057800
057900 4221-SEARCH-ONE-PARTICIPANT.
058000     IF WS-PARTICIPANT-NAME (WS-PART-IDX) EQUAL
058100        WS-REMOVAL-ENTRY (1:12)
058200         SET WS-REMOVAL-WAS-FOUND TO TRUE.
058300 4221-EXIT.
058400     EXIT.
058500
058600 4222-SHIFT-ONE-PARTICIPANT.
058700     MOVE WS-PARTICIPANT-NAME (WS-PART-IDX-2)
058800       TO WS-PARTICIPANT-NAME (WS-DEST-SUB)
058900     ADD CTE-01 TO WS-DEST-SUB.
059000 4222-EXIT.
059100     EXIT.
059200
059300 4230-STRIP-PARTICIPANT-FROM-ITEMS.
059400     PERFORM 4231-STRIP-PARTICIPANT-FROM-ONE-ITEM
059500        THRU 4231-EXIT
059600       VARYING VI-IDX FROM CTE-01 BY CTE-01
059700         UNTIL VI-IDX GREATER WS-VI-ENTRY-COUNT.
059800 4230-EXIT.
059900     EXIT.
060000
060100 4231-STRIP-PARTICIPANT-FROM-ONE-ITEM.
060200     PERFORM 6110-PARSE-ASSIGNED-PEOPLE
060300        THRU 6110-EXIT
060400
060500     MOVE SPACES TO VI-ASSIGNED-PEOPLE (VI-IDX)
060600     MOVE CTE-01 TO WS-REBUILD-PTR
060700
060800     PERFORM 4232-APPEND-ONE-SHARER
060900        THRU 4232-EXIT
061000       VARYING WS-SHARER-SUB FROM CTE-01 BY CTE-01
061100         UNTIL WS-SHARER-SUB GREATER WS-SHARER-COUNT.
061200 4231-EXIT.
061300     EXIT.
061400
061500 4232-APPEND-ONE-SHARER.
061600     IF WS-SHARER-NAME (WS-SHARER-SUB) NOT EQUAL
061700        WS-REMOVAL-ENTRY (1:12)
061800         IF WS-REBUILD-PTR GREATER CTE-01
061900             STRING ' ' DELIMITED BY SIZE
062000                    WS-SHARER-NAME (WS-SHARER-SUB)
062100                       DELIMITED BY SPACE
062200               INTO VI-ASSIGNED-PEOPLE (VI-IDX)
062300               WITH POINTER WS-REBUILD-PTR
062400         ELSE
062500             STRING WS-SHARER-NAME (WS-SHARER-SUB)
062600                       DELIMITED BY SPACE
062700               INTO VI-ASSIGNED-PEOPLE (VI-IDX)
062800               WITH POINTER WS-REBUILD-PTR.
062900 4232-EXIT.
063000     EXIT.
063100
063200 4240-REMOVE-ONE-ITEM.
063300     SET WS-REMOVAL-WAS-FOUND TO FALSE
063400
063500     PERFORM 4241-SEARCH-ONE-ITEM
063600        THRU 4241-EXIT
063700       VARYING VI-IDX FROM CTE-01 BY CTE-01
063800         UNTIL VI-IDX GREATER WS-VI-ENTRY-COUNT
063900            OR WS-REMOVAL-WAS-FOUND
064000
064100     IF WS-REMOVAL-WAS-FOUND
064200         SET VI-IDX DOWN BY CTE-01
064300         MOVE VI-IDX TO WS-DEST-SUB
064400         SET VI-IDX-2 TO VI-IDX
064500         SET VI-IDX-2 UP BY CTE-01
064600         PERFORM 4242-SHIFT-ONE-ITEM
064700            THRU 4242-EXIT
064800           VARYING VI-IDX-2 FROM VI-IDX-2 BY CTE-01
064900             UNTIL VI-IDX-2 GREATER WS-VI-ENTRY-COUNT
065000         SUBTRACT CTE-01 FROM WS-VI-ENTRY-COUNT
065100         ADD CTE-01 TO WS-ITEMS-REMOVED
065200         DISPLAY 'RCPTVAL -- ITEM REMOVED: ' WS-REMOVAL-ENTRY.
065300 4240-EXIT.
065400     EXIT.
065500
065600 4241-SEARCH-ONE-ITEM.
065700     IF VI-ITEM-NAME (VI-IDX) EQUAL WS-REMOVAL-ENTRY
065800         SET WS-REMOVAL-WAS-FOUND TO TRUE.
065900 4241-EXIT.
066000     EXIT.
066100
066200 4242-SHIFT-ONE-ITEM.
066300     MOVE VI-ENTRY (VI-IDX-2) TO VI-ENTRY (WS-DEST-SUB)
066400     ADD CTE-01 TO WS-DEST-SUB.
066500 4242-EXIT.
066600     EXIT.
066700
066800*-----------------------------------------------------------------
066900* DERIVE THE CALCULATED TOTAL AND THE AVERAGE EXTRACTION
067000* CONFIDENCE ACROSS EVERY ITEM LOADED, VALID OR NOT -- THE
067100* RECONCILIATION REPORT SHOWS BOTH FIGURES EVEN WHEN SOME ITEMS
067200* FAILED VALIDATION.
067300*-----------------------------------------------------------------
067400 5000-DERIVE-RECEIPT-TOTALS.
067500     MOVE ZERO TO WS-CALCULATED-TOTAL
067600     MOVE ZERO TO WS-CONFIDENCE-SUM
067700
067800     PERFORM 5100-ACCUMULATE-ONE-ITEM
067900        THRU 5100-EXIT
068000       VARYING VI-IDX FROM CTE-01 BY CTE-01
068100         UNTIL VI-IDX GREATER WS-VI-ENTRY-COUNT
068200
068300     IF WS-VI-ENTRY-COUNT GREATER THAN ZERO
068400         DIVIDE WS-CONFIDENCE-SUM BY WS-VI-ENTRY-COUNT
068500            GIVING RCPT-AVG-CONFIDENCE ROUNDED
068600     ELSE
068700         MOVE ZERO TO RCPT-AVG-CONFIDENCE.
068800 5000-EXIT.
068900     EXIT.
069000
069100 5100-ACCUMULATE-ONE-ITEM.
069200     ADD VI-TOTAL-PRICE (VI-IDX) TO WS-CALCULATED-TOTAL
069300     ADD VI-CONFIDENCE  (VI-IDX) TO WS-CONFIDENCE-SUM.
069400 5100-EXIT.
069500     EXIT.
069600
069700*-----------------------------------------------------------------
069800* PER-PERSON TOTALS -- EACH VALID ITEM'S PRICE IS SPLIT EVENLY
069900* AMONG ITS ASSIGNED PEOPLE AND ACCUMULATED INTO PERS-TABLE, THE
070000* SAME RULE AND THE SAME TABLE LAYOUT EXPSPLIT USES.
070100*-----------------------------------------------------------------
070200 6000-COMPUTE-PERSON-TOTALS.
070300     MOVE ZERO TO PERS-ENTRY-COUNT
070400
070500     PERFORM 6100-SPLIT-ONE-ITEM
070600        THRU 6100-EXIT
070700       VARYING VI-IDX FROM CTE-01 BY CTE-01
070800         UNTIL VI-IDX GREATER WS-VI-ENTRY-COUNT.
070900 6000-EXIT.
071000     EXIT.
071100
071200 6100-SPLIT-ONE-ITEM.
071300     IF VI-ENTRY-IS-VALID (VI-IDX)
071400         PERFORM 6110-PARSE-ASSIGNED-PEOPLE
071500            THRU 6110-EXIT
071600         PERFORM 6200-COMPUTE-PRICE-PER-PERSON
071700            THRU 6200-EXIT
071800         PERFORM 6300-ACCUMULATE-ONE-ITEM-SHARE
071900            THRU 6300-EXIT
072000           VARYING WS-SHARER-SUB FROM CTE-01 BY CTE-01
072100             UNTIL WS-SHARER-SUB GREATER WS-SHARER-COUNT.
072200 6100-EXIT.
072300     EXIT.
072400
072500 6110-PARSE-ASSIGNED-PEOPLE.
072600     MOVE ZERO   TO WS-SHARER-COUNT
072700     MOVE CTE-01 TO WS-UNSTRING-PTR
072800     MOVE SPACES TO WS-SHARER-TABLE
072900
073000     PERFORM 6120-UNSTRING-ONE-PERSON
073100        THRU 6120-EXIT
073200       VARYING WS-SHARER-SUB FROM CTE-01 BY CTE-01
073300         UNTIL WS-SHARER-SUB GREATER CTE-MAX-SHARERS
073400            OR WS-UNSTRING-PTR
073500                  GREATER LENGTH OF VI-ASSIGNED-PEOPLE (VI-IDX).
073600 6110-EXIT.
073700     EXIT.
073800
073900 6120-UNSTRING-ONE-PERSON.
074000     UNSTRING VI-ASSIGNED-PEOPLE (VI-IDX) DELIMITED BY SPACE
074100         INTO WS-SHARER-NAME (WS-SHARER-SUB)
074200         WITH POINTER WS-UNSTRING-PTR
074300
074400     IF WS-SHARER-NAME (WS-SHARER-SUB) NOT EQUAL SPACES
074500         ADD CTE-01 TO WS-SHARER-COUNT.
074600 6120-EXIT.
074700     EXIT.
074800
074900 6200-COMPUTE-PRICE-PER-PERSON.
075000     IF WS-SHARER-COUNT EQUAL ZERO
075100         MOVE ZERO TO WS-PRICE-PER-PERSON
075200     ELSE
075300         DIVIDE VI-TOTAL-PRICE (VI-IDX) BY WS-SHARER-COUNT
075400            GIVING WS-PRICE-PER-PERSON ROUNDED.
075500 6200-EXIT.
075600     EXIT.
075700
075800 6300-ACCUMULATE-ONE-ITEM-SHARE.
075900     PERFORM 6400-FIND-OR-ADD-PERSON
076000        THRU 6400-EXIT
076100
076200     ADD WS-PRICE-PER-PERSON TO PERS-TOTAL-OWED (PERS-IDX)
076300
076400     PERFORM 6500-ADD-ITEM-TO-PERSON-LIST
076500        THRU 6500-EXIT.
076600 6300-EXIT.
076700     EXIT.
076800
076900 6400-FIND-OR-ADD-PERSON.
077000     SET WS-PERSON-WAS-FOUND TO FALSE
077100
077200     PERFORM 6410-SEARCH-ONE-PERSON
077300        THRU 6410-EXIT
077400       VARYING PERS-IDX FROM CTE-01 BY CTE-01
077500         UNTIL PERS-IDX GREATER PERS-ENTRY-COUNT
077600            OR WS-PERSON-WAS-FOUND
077700
077800     IF WS-PERSON-WAS-FOUND
077900         SET PERS-IDX DOWN BY CTE-01
078000     ELSE
078100         ADD CTE-01 TO PERS-ENTRY-COUNT
078200         SET PERS-IDX TO PERS-ENTRY-COUNT
078300         MOVE WS-SHARER-NAME (WS-SHARER-SUB)
078400           TO PERS-NAME (PERS-IDX)
078500         MOVE ZERO  TO PERS-TOTAL-OWED (PERS-IDX)
078600         MOVE ZERO  TO PERS-ITEM-COUNT (PERS-IDX).
078700 6400-EXIT.
078800     EXIT.
078900
079000 6410-SEARCH-ONE-PERSON.
079100     IF PERS-NAME (PERS-IDX) EQUAL WS-SHARER-NAME (WS-SHARER-SUB)
079200         SET WS-PERSON-WAS-FOUND TO TRUE.
079300 6410-EXIT.
079400     EXIT.
079500
079600 6500-ADD-ITEM-TO-PERSON-LIST.
079700     SET WS-ITEM-ALREADY-LISTED TO FALSE
079800
079900     PERFORM 6510-SEARCH-ONE-ITEM
080000        THRU 6510-EXIT
080100       VARYING PERS-ITEM-IDX FROM CTE-01 BY CTE-01
080200         UNTIL PERS-ITEM-IDX GREATER PERS-ITEM-COUNT (PERS-IDX)
080300            OR WS-ITEM-ALREADY-LISTED
080400
080500     IF NOT WS-ITEM-ALREADY-LISTED
080600         ADD CTE-01 TO PERS-ITEM-COUNT (PERS-IDX)
080700         SET PERS-ITEM-IDX TO PERS-ITEM-COUNT (PERS-IDX)
080800         MOVE VI-ITEM-NAME (VI-IDX)
080900           TO PERS-ITEM-LIST (PERS-IDX, PERS-ITEM-IDX).
081000 6500-EXIT.
081100     EXIT.
081200
081300 6510-SEARCH-ONE-ITEM.
081400     IF PERS-ITEM-LIST (PERS-IDX, PERS-ITEM-IDX) EQUAL
081500        VI-ITEM-NAME (VI-IDX)
081600         SET WS-ITEM-ALREADY-LISTED TO TRUE.
081700 6510-EXIT.
081800     EXIT.
081900
082000*-----------------------------------------------------------------
082100* RECONCILIATION -- COMPARE THE STATED RECEIPT TOTAL AGAINST THE
082200* CALCULATED ITEM TOTAL AND AGAINST THE SUM OF THE PERSON TOTALS.
082300* A MISMATCH BEYOND A PENNY ON EITHER COMPARISON IS REPORTED.
082400*-----------------------------------------------------------------
082500 7000-RECONCILE-TOTALS.
082600     MOVE ZERO TO WS-PERSON-TOTAL-SUM
082700
082800     PERFORM 7100-ADD-ONE-PERSON-TOTAL
082900        THRU 7100-EXIT
083000       VARYING PERS-IDX FROM CTE-01 BY CTE-01
083100         UNTIL PERS-IDX GREATER PERS-ENTRY-COUNT
083200
083300     COMPUTE WS-RECONCILE-DIFF =
083400             RCPT-TOTAL-AMOUNT - WS-PERSON-TOTAL-SUM
083500     MOVE WS-RECONCILE-DIFF TO WS-RECONCILE-ABS
083600     IF WS-RECONCILE-ABS IS NEGATIVE
083700         MULTIPLY -1 BY WS-RECONCILE-ABS.
083800
083900     IF WS-RECONCILE-ABS IS GREATER THAN CTE-RECONCILE-TOLERANCE
084000         SET WS-RECEIPT-RECONCILES TO FALSE
084100     ELSE
084200         SET WS-RECEIPT-RECONCILES TO TRUE.
084300
084400     IF WS-CALCULATED-TOTAL NOT EQUAL RCPT-TOTAL-AMOUNT
084500         COMPUTE WS-CALC-DIFF =
084600                 WS-CALCULATED-TOTAL - RCPT-TOTAL-AMOUNT
084700         MOVE WS-CALC-DIFF TO WS-CALC-ABS
084800         IF WS-CALC-ABS IS NEGATIVE
084900             MULTIPLY -1 BY WS-CALC-ABS
085000         IF WS-CALC-ABS IS GREATER THAN CTE-RECONCILE-TOLERANCE
085100             PERFORM 2900-ADD-ONE-ERROR
085200                THRU 2900-EXIT
085300             MOVE SPACES TO WS-MSG-BUILD
085400             MOVE WS-CALCULATED-TOTAL TO WS-AMOUNT-EDIT
085500             MOVE RCPT-TOTAL-AMOUNT   TO WS-AMOUNT-EDIT-2
085600             STRING 'Item total (' DELIMITED BY SIZE
085700                    WS-AMOUNT-EDIT DELIMITED BY SIZE
085800                    ') doesn''t match receipt total ('
085900                        DELIMITED BY SIZE
086000                    WS-AMOUNT-EDIT-2 DELIMITED BY SIZE
086100                    ')' DELIMITED BY SIZE
086200               INTO WS-MSG-BUILD
086300             MOVE WS-MSG-BUILD TO WS-ERROR-LINE (WS-ERROR-COUNT).
086400
086500     IF WS-ITEMS-NO-PEOPLE GREATER THAN ZERO
086600         PERFORM 2900-ADD-ONE-ERROR
086700            THRU 2900-EXIT
086800         MOVE WS-ITEMS-NO-PEOPLE TO WS-COUNT-EDIT
086900         STRING WS-COUNT-EDIT DELIMITED BY SIZE
087000                ' items have no people assigned'
087100                    DELIMITED BY SIZE
087200           INTO WS-ERROR-LINE (WS-ERROR-COUNT).
087300 7000-EXIT.
087400     EXIT.
087500
087600 7100-ADD-ONE-PERSON-TOTAL.
087700     ADD PERS-TOTAL-OWED (PERS-IDX) TO WS-PERSON-TOTAL-SUM.
087800 7100-EXIT.
087900     EXIT.
088000
088100*-----------------------------------------------------------------
088200* RECONCILIATION REPORT -- WRITTEN TO THE CONSOLE, NOT A PRINT
088300* FILE; THE OPERATOR READS THIS AT THE SCANNING WORKSTATION
088400* BEFORE POSTING THE SPLIT TO COST ACCOUNTING.
088500*-----------------------------------------------------------------
088600 8000-DISPLAY-VALIDATION-REPORT.
088700     MOVE SPACES TO RPT-PLAIN-LINE
088800     MOVE 'Receipt Reconciliation Report' TO RPT-PLAIN-TEXT
088900     DISPLAY RPT-PLAIN-TEXT
089000     MOVE '-----------------------------' TO RPT-PLAIN-TEXT
089100     DISPLAY RPT-PLAIN-TEXT
089200
089300     IF WS-RUN-ABORTED
089400         DISPLAY 'RCPTVAL -- ABENDED, SEE PARTICIPANT ERRORS '
089500                 'ABOVE.'
089600     ELSE
089700         MOVE SPACES TO RPT-PLAIN-LINE
089800         MOVE RCPT-TOTAL-AMOUNT TO WS-AMOUNT-EDIT
089900         STRING 'Receipt total    : ' DELIMITED BY SIZE
090000                WS-AMOUNT-EDIT DELIMITED BY SIZE
090100           INTO RPT-PLAIN-TEXT
090200         DISPLAY RPT-PLAIN-TEXT
090300
090400         MOVE SPACES TO RPT-PLAIN-LINE
090500         MOVE WS-CALCULATED-TOTAL TO WS-AMOUNT-EDIT
090600         STRING 'Calculated total : ' DELIMITED BY SIZE
090700                WS-AMOUNT-EDIT DELIMITED BY SIZE
090800           INTO RPT-PLAIN-TEXT
090900         DISPLAY RPT-PLAIN-TEXT
091000
091100         MOVE SPACES TO RPT-PLAIN-LINE
091200         MOVE WS-PERSON-TOTAL-SUM TO WS-AMOUNT-EDIT
091300         STRING 'Person total sum : ' DELIMITED BY SIZE
091400                WS-AMOUNT-EDIT DELIMITED BY SIZE
091500           INTO RPT-PLAIN-TEXT
091600         DISPLAY RPT-PLAIN-TEXT
091700
091800         MOVE SPACES TO RPT-PLAIN-LINE
091900         MOVE WS-RECONCILE-DIFF TO WS-AMOUNT-EDIT
092000         STRING 'Difference       : ' DELIMITED BY SIZE
092100                WS-AMOUNT-EDIT DELIMITED BY SIZE
092200           INTO RPT-PLAIN-TEXT
092300         DISPLAY RPT-PLAIN-TEXT
092400
092500         IF WS-RECEIPT-RECONCILES
092600             DISPLAY 'Reconciliation   : VALID'
092700         ELSE
092800             DISPLAY 'Reconciliation   : INVALID'
092900
093000         DISPLAY SPACES
093100         MOVE SPACES TO RPT-PLAIN-LINE
093200         MOVE 'Per-person totals:' TO RPT-PLAIN-TEXT
093300         DISPLAY RPT-PLAIN-TEXT
093400
093500         IF PERS-ENTRY-COUNT EQUAL ZERO
093600             DISPLAY 'No expenses found.'
093700         ELSE
093800             PERFORM 8100-DISPLAY-ONE-PERSON
093900                THRU 8100-EXIT
094000               VARYING PERS-IDX FROM CTE-01 BY CTE-01
094100                 UNTIL PERS-IDX GREATER PERS-ENTRY-COUNT.
094200
094300     IF WS-ERROR-COUNT GREATER THAN ZERO
094400         DISPLAY SPACES
094500         DISPLAY 'Validation messages:'
094600         PERFORM 8200-DISPLAY-ONE-ERROR
094700            THRU 8200-EXIT
094800           VARYING WS-ERR-IDX FROM CTE-01 BY CTE-01
094900             UNTIL WS-ERR-IDX GREATER WS-ERROR-COUNT.
095000 8000-EXIT.
095100     EXIT.
095200
095300 8100-DISPLAY-ONE-PERSON.
095400     MOVE SPACES                     TO RPT-PERSON-LINE
095500     MOVE PERS-NAME (PERS-IDX)       TO RPT-PERSON-NAME
095600     MOVE PERS-TOTAL-OWED (PERS-IDX) TO RPT-PERSON-AMOUNT
095700     DISPLAY RPT-PERSON-LINE.
095800 8100-EXIT.
095900     EXIT.
096000
096100 8200-DISPLAY-ONE-ERROR.
096200     MOVE SPACES TO RPT-ERROR-LINE
096300     MOVE WS-ERROR-LINE (WS-ERR-IDX) TO RPT-ERROR-TEXT
096400     DISPLAY RPT-ERROR-LINE.
096500 8200-EXIT.
096600     EXIT.
096700
096800 9000-CLOSE-FILES.
096900     CLOSE EXTRACTED-ITEM-FILE
097000
097100     DISPLAY 'RCPTVAL -- ITEMS LOADED    : ' WS-VI-ENTRY-COUNT
097200     DISPLAY 'RCPTVAL -- ITEMS REJECTED  : ' WS-ITEMS-REJECTED
097300     DISPLAY 'RCPTVAL -- ITEMS REMOVED   : ' WS-ITEMS-REMOVED
097400     DISPLAY 'RCPTVAL -- PEOPLE REMOVED  : ' WS-PARTICIPANTS-REMOVED
097500     DISPLAY 'RCPTVAL -- PEOPLE REPORTED : ' PERS-ENTRY-COUNT.
097600 9000-EXIT.
097700     EXIT.
097800
097900 END PROGRAM RCPTVAL.
