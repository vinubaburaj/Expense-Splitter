000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EXPSPLIT.
000300 AUTHOR.        R B GENTRY.
000400 INSTALLATION.  COST ACCOUNTING SYSTEMS.
000500 DATE-WRITTEN.  04/12/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
000800*****************************************************************
000900* EXPSPLIT -- SHARED EXPENSE SPLITTER AND SUMMARY REPORT.
001000* READS THE EXPENSE FILE (ONE LINE PER PURCHASED ITEM, NAMING THE
001100* PEOPLE WHO SHARED IT), SPLITS EACH ITEM'S PRICE EVENLY AMONG
001200* ITS SHARERS, ACCUMULATES WHAT EACH PERSON OWES, AND PRINTS THE
001300* EXPENSE SUMMARY REPORT IN PERSON-NAME SEQUENCE.  REPLACES THE
001400* COST ACCOUNTING GROUP'S SPREADSHEET MACRO OF THE SAME NAME.
001500*-----------------------------------------------------------------
001600* CHANGE LOG
001700*-----------------------------------------------------------------
001800* 04/12/91 RBG  ER-1108  ORIGINAL PROGRAM.
001900* 09/03/91 RBG  ER-1119  CORRECTED PRICE-PER-PERSON TO ROUND TO
002000*                        THE CENT INSTEAD OF TRUNCATING -- TOTALS
002100*                        WERE SHORT BY A PENNY OR TWO ON ITEMS
002200*                        SHARED THREE OR MORE WAYS.
002300* 02/20/95 THN  ER-1344  WIDENED ITEM NAME ON THE INPUT RECORD TO
002400*                        X(30); REBUILT THE REPORT LINE TO MATCH.
002500* 02/20/95 THN  ER-1344  ADDED THE HEADER-LINE CHECK -- A BAD
002600*                        EXPENSE FILE WITH THE COLUMNS SWAPPED
002700*                        GOT PAST US LAST MONTH UNNOTICED.
002800* 06/11/96 RBG  ER-1390  SKIP RECORDS WITH A NEGATIVE TOTAL PRICE
002900*                        INSTEAD OF ABENDING THE WHOLE RUN.
003000* 01/14/99 RBG  ER-1981  Y2K -- REVIEWED, NO DATE FIELDS DRIVE
003100*                        ANY LOGIC IN THIS PROGRAM, NO CHANGE
003200*                        REQUIRED BEYOND THE REPORT HEADING.
003300* 08/30/00 MKL  ER-2065  RAISED PERSON TABLE CAPACITY TO 10
003400*                        PEOPLE / 50 ITEMS EACH FOR THE TRAVEL
003500*                        DEPARTMENT'S GROUP TRIP EXPENSE SHEETS.
003600* 03/04/02 DWP  ER-2140  "NO EXPENSES FOUND." LINE ADDED FOR AN
003700*                        EMPTY EXPENSE FILE -- AUDIT ASKED FOR A
003800*                        REPORT EVEN WHEN NOTHING WAS PROCESSED.
003900*****************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT EXPENSE-FILE ASSIGN TO EXPFILE
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS FS-EXPENSE-FILE.
005100
005200     SELECT SUMMARY-REPORT ASSIGN TO SUMMRPT
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS FS-SUMMARY-REPORT.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  EXPENSE-FILE
005900     LABEL RECORD IS STANDARD
006000     RECORD CONTAINS 120 CHARACTERS.
006100 01  EXPENSE-FILE-RECORD            PIC X(120).
006200
006300 FD  SUMMARY-REPORT
006400     LABEL RECORD IS STANDARD
006500     RECORD CONTAINS 132 CHARACTERS.
006600 01  SUMM-PRINT-LINE                PIC X(132).
006700
006800 WORKING-STORAGE SECTION.
006900 77  FS-EXPENSE-FILE                PIC 9(02) VALUE ZEROES.
007000 77  FS-SUMMARY-REPORT              PIC 9(02) VALUE ZEROES.
007100
007200 78  CTE-01                                   VALUE 01.
007300 78  CTE-MAX-SHARERS                          VALUE 10.
007400 78  CTE-PRICE-TEXT-LEN                       VALUE 09.
007500
007600 COPY EXPREC.
007700
007800 COPY PERSACC.
007900
008000*-----------------------------------------------------------------
008100* TODAY'S RUN DATE -- HEADING ONLY, NO BUSINESS LOGIC DEPENDS ON
008200* IT.  REDEFINED AS A SINGLE NUMBER SO IT CAN BE COMPARED OR
008300* LOGGED WITHOUT UNSTRINGING THE GROUP BACK APART.
008400*-----------------------------------------------------------------
008500 01  WS-TODAY-DATE.
008600     05  WS-TODAY-YY                PIC 9(04) VALUE ZEROES.
008700     05  WS-TODAY-MM                PIC 9(02) VALUE ZEROES.
008800     05  WS-TODAY-DD                PIC 9(02) VALUE ZEROES.
008900 01  WS-TODAY-DATE-NUM REDEFINES WS-TODAY-DATE PIC 9(08).
009000
009100 01  WS-SWITCHES.
009200     05  WS-EOF-SWITCH               PIC X(01) VALUE 'N'.
009300         88  WS-EOF-EXPENSE-FILE         VALUE 'Y'.
009400     05  WS-ABORT-SWITCH             PIC X(01) VALUE 'N'.
009500         88  WS-RUN-ABORTED              VALUE 'Y'.
009600     05  WS-FOUND-SWITCH             PIC X(01) VALUE 'N'.
009700         88  WS-PERSON-WAS-FOUND          VALUE 'Y'.
009800     05  WS-ITEM-FOUND-SWITCH        PIC X(01) VALUE 'N'.
009900         88  WS-ITEM-ALREADY-LISTED       VALUE 'Y'.
010000     05  FILLER                      PIC X(02).
010100
010200 01  WS-COUNTERS.
010300     05  WS-RECORDS-READ             PIC 9(05) COMP VALUE ZERO.
010400     05  WS-RECORDS-REJECTED         PIC 9(05) COMP VALUE ZERO.
010500     05  WS-SHARER-COUNT             PIC 9(02) COMP VALUE ZERO.
010600     05  WS-SHARER-SUB               PIC 9(02) COMP VALUE ZERO.
010700     05  WS-UNSTRING-PTR             PIC 9(03) COMP VALUE ZERO.
010800     05  FILLER                      PIC X(02).
010900
011000 01  WS-SHARER-TABLE.
011100     05  WS-SHARER-NAME OCCURS 10 TIMES
011200                INDEXED BY WS-SHR-IDX
011300                PIC X(12).
011400
011500 01  WS-PRICE-WORK.
011600     05  WS-PRICE-PER-PERSON         PIC S9(5)V99 VALUE ZERO.
011700     05  FILLER                      PIC X(02).
011800
011900*-----------------------------------------------------------------
012000* TOTAL-PRICE EDIT WORK AREA.  THE PRICE ARRIVES AS TEXT WITH A
012100* LITERAL DECIMAL POINT (E.G. "12.50"), SO IT IS EDITED ONE
012200* CHARACTER AT A TIME THROUGH WS-PRICE-CHAR RATHER THAN TESTED
012300* WITH A SINGLE IS NUMERIC (WHICH THE DECIMAL POINT WOULD FAIL).
012400*-----------------------------------------------------------------
012500 01  WS-PRICE-EDIT.
012600     05  WS-PRICE-RAW                PIC X(09).
012700     05  WS-PRICE-CHAR REDEFINES WS-PRICE-RAW
012800                OCCURS 9 TIMES
012900                PIC X(01).
013000     05  WS-PRICE-SCAN-SUB           PIC 9(02) COMP VALUE ZERO.
013100     05  WS-PRICE-ONE-DIGIT          PIC 9(01) VALUE ZERO.
013200     05  WS-PRICE-DOT-SEEN           PIC X(01) VALUE 'N'.
013300         88  WS-DOT-ALREADY-SEEN         VALUE 'Y'.
013400     05  WS-PRICE-NEGATIVE           PIC X(01) VALUE 'N'.
013500         88  WS-PRICE-IS-NEGATIVE        VALUE 'Y'.
013600     05  WS-PRICE-VALID              PIC X(01) VALUE 'Y'.
013700         88  WS-PRICE-TEXT-IS-VALID      VALUE 'Y'.
013800     05  WS-PRICE-INT-DIGITS         PIC 9(06) VALUE ZERO.
013900     05  WS-PRICE-DEC-DIGITS         PIC 9(02) VALUE ZERO.
014000     05  WS-PRICE-DEC-DIGIT-COUNT    PIC 9(02) COMP VALUE ZERO.
014100     05  FILLER                      PIC X(02).
014200
014300 01  WS-HEADER-WORK.
014400     05  WS-HDR-FIELD-1              PIC X(20) VALUE SPACES.
014500     05  WS-HDR-FIELD-2              PIC X(20) VALUE SPACES.
014600     05  WS-HDR-FIELD-3              PIC X(20) VALUE SPACES.
014700     05  FILLER                      PIC X(02).
014800
014900 01  WS-ITEM-TEXT-WORK.
015000     05  WS-ITEM-LIST-TEXT           PIC X(116) VALUE SPACES.
015100     05  WS-LIST-TEXT-PTR            PIC 9(03) COMP VALUE 1.
015200     05  WS-NAME-LEN                 PIC 9(02) COMP VALUE ZERO.
015300     05  FILLER                      PIC X(02).
015400
015500*-----------------------------------------------------------------
015600* SORT WORK AREAS -- WS-PERSON-SWAP-AREA IS LAID OUT FIELD FOR
015700* FIELD LIKE PERS-ENTRY SO A WHOLE-GROUP MOVE CAN SWAP TWO TABLE
015800* ENTRIES IN ONE SHOT DURING THE BUBBLE SORT.
015900*-----------------------------------------------------------------
016000 01  WS-PERSON-SWAP-AREA.
016100     05  WS-SWAP-NAME                PIC X(12).
016200     05  WS-SWAP-TOTAL-OWED          PIC S9(7)V99.
016300     05  WS-SWAP-ITEM-COUNT          PIC 9(03) COMP.
016400     05  WS-SWAP-ITEM-LIST OCCURS 50 TIMES
016500                PIC X(30).
016600     05  FILLER                      PIC X(04).
016700
016800 01  WS-ITEM-SWAP-AREA               PIC X(30).
016900
017000*-----------------------------------------------------------------
017100* REPORT LINES -- TWO ALTERNATE VIEWS OF THE SAME PRINT BUFFER,
017200* THE WAY THE SALES REPORT PROGRAM LAYS OUT ITS DETAIL LINE AND
017300* ITS TOTAL LINE OVER ONE FD RECORD.
017400*-----------------------------------------------------------------
017500 01  SUMM-OWED-LINE.
017600     05  SUMM-OWED-NAME              PIC X(12) VALUE SPACES.
017700     05  FILLER                      PIC X(06) VALUE SPACES.
017800     05  SUMM-OWED-TEXT              PIC X(06) VALUE 'owes $'.
017900     05  SUMM-OWED-AMOUNT            PIC ZZZ,ZZ9.99 VALUE ZERO.
018000     05  FILLER                      PIC X(98) VALUE SPACES.
018100
018200 01  SUMM-ITEMS-LINE REDEFINES SUMM-OWED-LINE.
018300     05  FILLER                      PIC X(02) VALUE SPACES.
018400     05  SUMM-ITEMS-TEXT             PIC X(14)
018500                                      VALUE 'Included in: '.
018600     05  SUMM-ITEMS-NAMES            PIC X(116) VALUE SPACES.
018700
018800 01  SUMM-PLAIN-LINE REDEFINES SUMM-OWED-LINE.
018900     05  SUMM-PLAIN-TEXT             PIC X(132) VALUE SPACES.
019000
019100 PROCEDURE DIVISION.
019200 DECLARATIVES.
019300 EXPENSE-FILE-HANDLER SECTION.
019400     USE AFTER ERROR PROCEDURE ON EXPENSE-FILE.
019500 EXPENSE-FILE-STATUS-CHECK.
019600     DISPLAY '+---------------------------------------+'
019700     DISPLAY '| EXPSPLIT -- EXPENSE FILE I-O ERROR     |'
019800     DISPLAY '+---------------------------------------+'
019900     DISPLAY '| STATUS CODE : [' FS-EXPENSE-FILE '].'
020000     SET WS-RUN-ABORTED TO TRUE
020100     SET WS-EOF-EXPENSE-FILE TO TRUE.
020200
020300 SUMMARY-REPORT-HANDLER SECTION.
020400     USE AFTER ERROR PROCEDURE ON SUMMARY-REPORT.
020500 SUMMARY-REPORT-STATUS-CHECK.
020600     DISPLAY '+---------------------------------------+'
020700     DISPLAY '| EXPSPLIT -- SUMMARY REPORT I-O ERROR   |'
020800     DISPLAY '+---------------------------------------+'
020900     DISPLAY '| STATUS CODE : [' FS-SUMMARY-REPORT '].'
021000     SET WS-RUN-ABORTED TO TRUE.
021100 END DECLARATIVES.
021200
021300 MAIN-PARAGRAPH.
021400     PERFORM 1000-OPEN-FILES
021500        THRU 1000-EXIT
021600
021700     PERFORM 2000-READ-HEADER-RECORD
021800        THRU 2000-EXIT
021900
022000     IF WS-RUN-ABORTED
022100         DISPLAY 'EXPSPLIT ABENDED -- SEE MESSAGES ABOVE.'
022200     ELSE
022300         PERFORM 3000-PROCESS-EXPENSE-RECORD
022400            THRU 3000-EXIT
022500           UNTIL WS-EOF-EXPENSE-FILE
022600              OR WS-RUN-ABORTED
022700
022800         IF NOT WS-RUN-ABORTED
022900             PERFORM 4000-SORT-PERSON-TABLE
023000                THRU 4000-EXIT
023100             PERFORM 5000-PRINT-SUMMARY-REPORT
023200                THRU 5000-EXIT.
023300
023400     PERFORM 9000-CLOSE-FILES
023500        THRU 9000-EXIT
023600
023700     STOP RUN.
023800
023900 1000-OPEN-FILES.
024000     ACCEPT WS-TODAY-DATE-NUM FROM DATE YYYYMMDD
024100
024200     OPEN INPUT EXPENSE-FILE
024300     OPEN OUTPUT SUMMARY-REPORT
024400
024500     DISPLAY 'EXPSPLIT -- EXPENSE SUMMARY RUN OF '
024600             WS-TODAY-MM '/' WS-TODAY-DD '/' WS-TODAY-YY.
024700 1000-EXIT.
024800     EXIT.
024900
025000 2000-READ-HEADER-RECORD.
025100     READ EXPENSE-FILE INTO EXP-RAW-RECORD
025200       AT END
025300          DISPLAY 'EXPSPLIT -- EXPENSE FILE IS EMPTY.'
025400          SET WS-RUN-ABORTED TO TRUE
025500          SET WS-EOF-EXPENSE-FILE TO TRUE
025600     END-READ
025700
025800     IF NOT WS-RUN-ABORTED
025900         UNSTRING EXP-RAW-LINE DELIMITED BY ','
026000             INTO WS-HDR-FIELD-1 WS-HDR-FIELD-2 WS-HDR-FIELD-3
026100
026200         IF  WS-HDR-FIELD-1 (1:8)  EQUAL 'ItemName'
026300         AND WS-HDR-FIELD-2 (1:10) EQUAL 'TotalPrice'
026400         AND WS-HDR-FIELD-3 (1:14) EQUAL 'PeopleIncluded'
026500             CONTINUE
026600         ELSE
026700             DISPLAY 'EXPSPLIT -- EXPENSE FILE HEADER IS '
026800                     'MISSING A REQUIRED COLUMN.'
026900             SET WS-RUN-ABORTED TO TRUE.
027000 2000-EXIT.
027100     EXIT.
027200
027300 3000-PROCESS-EXPENSE-RECORD.
027400     READ EXPENSE-FILE INTO EXP-RAW-RECORD
027500       AT END
027600          SET WS-EOF-EXPENSE-FILE TO TRUE
027700       NOT AT END
027800          ADD CTE-01 TO WS-RECORDS-READ
027900          PERFORM 3100-VALIDATE-TOTAL-PRICE
028000             THRU 3100-EXIT
028100          IF NOT WS-RUN-ABORTED
028200              IF EXP-TOTAL-PRICE IS LESS THAN ZERO
028300                  ADD CTE-01 TO WS-RECORDS-REJECTED
028400                  DISPLAY 'EXPSPLIT -- REJECTED NEGATIVE '
028500                          'TOTAL PRICE ON ITEM: '
028600                          EXP-ITEM-NAME
028700              ELSE
028800                  PERFORM 3200-PARSE-SHARER-LIST
028900                     THRU 3200-EXIT
029000                  PERFORM 3300-COMPUTE-PRICE-PER-PERSON
029100                     THRU 3300-EXIT
029200                  PERFORM 3400-ACCUMULATE-PERSON-TOTALS
029300                     THRU 3400-EXIT
029400     END-READ.
029500 3000-EXIT.
029600     EXIT.
029700
029800 3100-VALIDATE-TOTAL-PRICE.
029900     MOVE SPACES TO EXP-ITEM-RECORD
030000     UNSTRING EXP-RAW-LINE DELIMITED BY ','
030100         INTO EXP-ITEM-NAME EXP-TOTAL-PRICE-TXT EXP-PEOPLE-TEXT
030200
030300     MOVE EXP-TOTAL-PRICE-TXT TO WS-PRICE-RAW
030400     MOVE 'Y' TO WS-PRICE-VALID
030500     MOVE 'N' TO WS-PRICE-NEGATIVE
030600     MOVE 'N' TO WS-PRICE-DOT-SEEN
030700     MOVE ZERO TO WS-PRICE-INT-DIGITS
030800     MOVE ZERO TO WS-PRICE-DEC-DIGITS
030900     MOVE ZERO TO WS-PRICE-DEC-DIGIT-COUNT
031000
031100     PERFORM 3110-SCAN-ONE-PRICE-CHAR
031200        THRU 3110-EXIT
031300       VARYING WS-PRICE-SCAN-SUB FROM CTE-01 BY CTE-01
031400         UNTIL WS-PRICE-SCAN-SUB GREATER CTE-PRICE-TEXT-LEN
031500            OR NOT WS-PRICE-TEXT-IS-VALID
031600
031700     IF WS-DOT-ALREADY-SEEN AND WS-PRICE-DEC-DIGIT-COUNT
031800                                 NOT EQUAL 2
031900         MOVE 'N' TO WS-PRICE-VALID.
032000
032100     IF NOT WS-PRICE-TEXT-IS-VALID
032200         DISPLAY 'EXPSPLIT -- INVALID TOTAL PRICE ON ITEM: '
032300                 EXP-ITEM-NAME
032400         SET WS-RUN-ABORTED TO TRUE
032500     ELSE
032600         COMPUTE EXP-TOTAL-PRICE ROUNDED =
032700                 WS-PRICE-INT-DIGITS + (WS-PRICE-DEC-DIGITS / 100)
032800         IF WS-PRICE-IS-NEGATIVE
032900             MULTIPLY -1 BY EXP-TOTAL-PRICE.
033000 3100-EXIT.
033100     EXIT.
033200
033300 3110-SCAN-ONE-PRICE-CHAR.
033400     IF WS-PRICE-CHAR (WS-PRICE-SCAN-SUB) EQUAL '-'
033500         IF WS-PRICE-SCAN-SUB EQUAL CTE-01
033600             MOVE 'Y' TO WS-PRICE-NEGATIVE
033700         ELSE
033800             MOVE 'N' TO WS-PRICE-VALID
033900     ELSE
034000         IF WS-PRICE-CHAR (WS-PRICE-SCAN-SUB) EQUAL '.'
034100             IF WS-DOT-ALREADY-SEEN
034200                 MOVE 'N' TO WS-PRICE-VALID
034300             ELSE
034400                 MOVE 'Y' TO WS-PRICE-DOT-SEEN
034500         ELSE
034600             IF WS-PRICE-CHAR (WS-PRICE-SCAN-SUB) EQUAL SPACE
034700                 CONTINUE
034800             ELSE
034900                 IF WS-PRICE-CHAR (WS-PRICE-SCAN-SUB)
035000                         IS NOT NUMERIC
035100                     MOVE 'N' TO WS-PRICE-VALID
035200                 ELSE
035300                     MOVE WS-PRICE-CHAR (WS-PRICE-SCAN-SUB)
035400                       TO WS-PRICE-ONE-DIGIT
035500                     IF WS-DOT-ALREADY-SEEN
035600                         COMPUTE WS-PRICE-DEC-DIGITS =
035700                             (WS-PRICE-DEC-DIGITS * 10) +
035800                              WS-PRICE-ONE-DIGIT
035900                         ADD CTE-01 TO WS-PRICE-DEC-DIGIT-COUNT
036000                     ELSE
036100                         COMPUTE WS-PRICE-INT-DIGITS =
036200                             (WS-PRICE-INT-DIGITS * 10) +
036300                              WS-PRICE-ONE-DIGIT.
036400 3110-EXIT.
036500     EXIT.
036600
036700 3200-PARSE-SHARER-LIST.
036800     MOVE ZERO   TO WS-SHARER-COUNT
036900     MOVE CTE-01 TO WS-UNSTRING-PTR
037000     MOVE SPACES TO WS-SHARER-TABLE
037100
037200     PERFORM 3210-UNSTRING-ONE-SHARER
037300        THRU 3210-EXIT
037400       VARYING WS-SHARER-SUB FROM CTE-01 BY CTE-01
037500         UNTIL WS-SHARER-SUB GREATER CTE-MAX-SHARERS
037600            OR WS-UNSTRING-PTR GREATER LENGTH OF EXP-PEOPLE-TEXT.
037700 3200-EXIT.
037800     EXIT.
037900
038000 3210-UNSTRING-ONE-SHARER.
038100     UNSTRING EXP-PEOPLE-TEXT DELIMITED BY SPACE
038200         INTO WS-SHARER-NAME (WS-SHARER-SUB)
038300         WITH POINTER WS-UNSTRING-PTR
038400
038500     IF WS-SHARER-NAME (WS-SHARER-SUB) NOT EQUAL SPACES
038600         ADD CTE-01 TO WS-SHARER-COUNT.
038700 3210-EXIT.
038800     EXIT.
038900
039000 3300-COMPUTE-PRICE-PER-PERSON.
039100     IF WS-SHARER-COUNT EQUAL ZERO
039200         MOVE ZERO TO WS-PRICE-PER-PERSON
039300     ELSE
039400         DIVIDE EXP-TOTAL-PRICE BY WS-SHARER-COUNT
039500            GIVING WS-PRICE-PER-PERSON ROUNDED.
039600 3300-EXIT.
039700     EXIT.
039800
039900 3400-ACCUMULATE-PERSON-TOTALS.
040000     PERFORM 3410-ADD-ONE-SHARER-SHARE
040100        THRU 3410-EXIT
040200       VARYING WS-SHARER-SUB FROM CTE-01 BY CTE-01
040300         UNTIL WS-SHARER-SUB GREATER WS-SHARER-COUNT.
040400 3400-EXIT.
040500     EXIT.
040600
040700 3410-ADD-ONE-SHARER-SHARE.
040800     PERFORM 3420-FIND-OR-ADD-PERSON
040900        THRU 3420-EXIT
041000
041100     ADD WS-PRICE-PER-PERSON TO PERS-TOTAL-OWED (PERS-IDX)
041200
041300     PERFORM 3430-ADD-ITEM-TO-PERSON-LIST
041400        THRU 3430-EXIT.
041500 3410-EXIT.
041600     EXIT.
041700
041800 3420-FIND-OR-ADD-PERSON.
041900     SET WS-PERSON-WAS-FOUND TO FALSE
042000
042100     PERFORM 3421-SEARCH-ONE-PERSON
042200        THRU 3421-EXIT
042300       VARYING PERS-IDX FROM CTE-01 BY CTE-01
042400         UNTIL PERS-IDX GREATER PERS-ENTRY-COUNT
042500            OR WS-PERSON-WAS-FOUND
042600
042700     IF WS-PERSON-WAS-FOUND
042800         SET PERS-IDX DOWN BY CTE-01
042900     ELSE
043000         ADD CTE-01 TO PERS-ENTRY-COUNT
043100         SET PERS-IDX TO PERS-ENTRY-COUNT
043200         MOVE WS-SHARER-NAME (WS-SHARER-SUB)
043300           TO PERS-NAME (PERS-IDX)
043400         MOVE ZERO  TO PERS-TOTAL-OWED (PERS-IDX)
043500         MOVE ZERO  TO PERS-ITEM-COUNT (PERS-IDX).
043600 3420-EXIT.
043700     EXIT.
043800
043900 3421-SEARCH-ONE-PERSON.
044000     IF PERS-NAME (PERS-IDX) EQUAL WS-SHARER-NAME (WS-SHARER-SUB)
044100         SET WS-PERSON-WAS-FOUND TO TRUE.
044200 3421-EXIT.
044300     EXIT.
044400
044500 3430-ADD-ITEM-TO-PERSON-LIST.
044600     SET WS-ITEM-ALREADY-LISTED TO FALSE
044700
044800     PERFORM 3431-SEARCH-ONE-ITEM
044900        THRU 3431-EXIT
045000       VARYING PERS-ITEM-IDX FROM CTE-01 BY CTE-01
045100         UNTIL PERS-ITEM-IDX GREATER PERS-ITEM-COUNT (PERS-IDX)
045200            OR WS-ITEM-ALREADY-LISTED
045300
045400     IF NOT WS-ITEM-ALREADY-LISTED
045500         ADD CTE-01 TO PERS-ITEM-COUNT (PERS-IDX)
045600         SET PERS-ITEM-IDX TO PERS-ITEM-COUNT (PERS-IDX)
045700         MOVE EXP-ITEM-NAME
045800           TO PERS-ITEM-LIST (PERS-IDX, PERS-ITEM-IDX).
045900 3430-EXIT.
046000     EXIT.
046100
046200 3431-SEARCH-ONE-ITEM.
046300     IF PERS-ITEM-LIST (PERS-IDX, PERS-ITEM-IDX) EQUAL
046400        EXP-ITEM-NAME
046500         SET WS-ITEM-ALREADY-LISTED TO TRUE.
046600 3431-EXIT.
046700     EXIT.
046800
046900 4000-SORT-PERSON-TABLE.
047000     IF PERS-ENTRY-COUNT IS GREATER THAN CTE-01
047100         PERFORM 4100-BUBBLE-PASS
047200            THRU 4100-EXIT
047300           VARYING PERS-IDX FROM CTE-01 BY CTE-01
047400             UNTIL PERS-IDX GREATER PERS-ENTRY-COUNT.
047500
047600     PERFORM 4200-SORT-ONE-PERSON-ITEM-LIST
047700        THRU 4200-EXIT
047800       VARYING PERS-IDX-2 FROM CTE-01 BY CTE-01
047900         UNTIL PERS-IDX-2 GREATER PERS-ENTRY-COUNT.
048000 4000-EXIT.
048100     EXIT.
048200
048300 4100-BUBBLE-PASS.
048400     PERFORM 4110-COMPARE-AND-SWAP
048500        THRU 4110-EXIT
048600       VARYING PERS-IDX-2 FROM CTE-01 BY CTE-01
048700         UNTIL PERS-IDX-2 NOT LESS PERS-ENTRY-COUNT.
048800 4100-EXIT.
048900     EXIT.
049000
049100 4110-COMPARE-AND-SWAP.
049200     IF PERS-NAME (PERS-IDX-2) IS GREATER THAN
049300        PERS-NAME (PERS-IDX-2 + 1)
049400         MOVE PERS-ENTRY (PERS-IDX-2)   TO WS-PERSON-SWAP-AREA
049500         MOVE PERS-ENTRY (PERS-IDX-2 + 1)
049600           TO PERS-ENTRY (PERS-IDX-2)
049700         MOVE WS-PERSON-SWAP-AREA TO PERS-ENTRY (PERS-IDX-2 + 1).
049800 4110-EXIT.
049900     EXIT.
050000
050100 4200-SORT-ONE-PERSON-ITEM-LIST.
050200     SET PERS-IDX TO PERS-IDX-2
050300     IF PERS-ITEM-COUNT (PERS-IDX) IS GREATER THAN CTE-01
050400         PERFORM 4210-ITEM-BUBBLE-PASS
050500            THRU 4210-EXIT
050600           VARYING PERS-ITEM-IDX FROM CTE-01 BY CTE-01
050700             UNTIL PERS-ITEM-IDX
050800                   GREATER PERS-ITEM-COUNT (PERS-IDX).
050900 4200-EXIT.
051000     EXIT.
051100
051200 4210-ITEM-BUBBLE-PASS.
051300     PERFORM 4220-COMPARE-AND-SWAP-ITEM
051400        THRU 4220-EXIT
051500       VARYING PERS-ITEM-IDX-2 FROM CTE-01 BY CTE-01
051600         UNTIL PERS-ITEM-IDX-2
051700               NOT LESS PERS-ITEM-COUNT (PERS-IDX).
051800 4210-EXIT.
051900     EXIT.
052000
052100 4220-COMPARE-AND-SWAP-ITEM.
052200     IF PERS-ITEM-LIST (PERS-IDX, PERS-ITEM-IDX-2) IS GREATER
052300        THAN PERS-ITEM-LIST (PERS-IDX, PERS-ITEM-IDX-2 + 1)
052400         MOVE PERS-ITEM-LIST (PERS-IDX, PERS-ITEM-IDX-2)
052500           TO WS-ITEM-SWAP-AREA
052600         MOVE PERS-ITEM-LIST (PERS-IDX, PERS-ITEM-IDX-2 + 1)
052700           TO PERS-ITEM-LIST (PERS-IDX, PERS-ITEM-IDX-2)
052800         MOVE WS-ITEM-SWAP-AREA
052900           TO PERS-ITEM-LIST (PERS-IDX, PERS-ITEM-IDX-2 + 1).
053000 4220-EXIT.
053100     EXIT.
053200
053300 5000-PRINT-SUMMARY-REPORT.
053400     MOVE SPACES TO SUMM-PLAIN-LINE
053500     MOVE 'Expense Summary:' TO SUMM-PLAIN-TEXT
053600     WRITE SUMM-PRINT-LINE FROM SUMM-PLAIN-LINE
053700           AFTER ADVANCING TOP-OF-FORM
053800
053900     MOVE SPACES TO SUMM-PLAIN-LINE
054000     MOVE '---------------' TO SUMM-PLAIN-TEXT
054100     WRITE SUMM-PRINT-LINE FROM SUMM-PLAIN-LINE
054200           AFTER ADVANCING 1 LINE
054300
054400     IF PERS-ENTRY-COUNT EQUAL ZERO
054500         MOVE SPACES TO SUMM-PLAIN-LINE
054600         MOVE 'No expenses found.' TO SUMM-PLAIN-TEXT
054700         WRITE SUMM-PRINT-LINE FROM SUMM-PLAIN-LINE
054800               AFTER ADVANCING 1 LINE
054900     ELSE
055000         PERFORM 5100-PRINT-ONE-PERSON
055100            THRU 5100-EXIT
055200           VARYING PERS-IDX FROM CTE-01 BY CTE-01
055300             UNTIL PERS-IDX GREATER PERS-ENTRY-COUNT.
055400 5000-EXIT.
055500     EXIT.
055600
055700 5100-PRINT-ONE-PERSON.
055800     MOVE SPACES                     TO SUMM-OWED-LINE
055900     MOVE PERS-NAME (PERS-IDX)       TO SUMM-OWED-NAME
056000     MOVE PERS-TOTAL-OWED (PERS-IDX) TO SUMM-OWED-AMOUNT
056100     WRITE SUMM-PRINT-LINE FROM SUMM-OWED-LINE
056200           AFTER ADVANCING 1 LINE
056300
056400     PERFORM 5110-BUILD-ITEM-LIST-TEXT
056500        THRU 5110-EXIT
056600
056700     MOVE SPACES TO SUMM-PLAIN-LINE
056800     WRITE SUMM-PRINT-LINE FROM SUMM-PLAIN-LINE
056900           AFTER ADVANCING 1 LINE.
057000 5100-EXIT.
057100     EXIT.
057200
057300 5110-BUILD-ITEM-LIST-TEXT.
057400     MOVE SPACES TO SUMM-ITEMS-LINE
057500     MOVE 'Included in: ' TO SUMM-ITEMS-TEXT
057600     MOVE SPACES TO WS-ITEM-LIST-TEXT
057700     MOVE CTE-01 TO WS-LIST-TEXT-PTR
057800
057900     PERFORM 5111-APPEND-ONE-ITEM-NAME
058000        THRU 5111-EXIT
058100       VARYING PERS-ITEM-IDX FROM CTE-01 BY CTE-01
058200         UNTIL PERS-ITEM-IDX GREATER PERS-ITEM-COUNT (PERS-IDX)
058300
058400     MOVE WS-ITEM-LIST-TEXT TO SUMM-ITEMS-NAMES
058500     WRITE SUMM-PRINT-LINE FROM SUMM-ITEMS-LINE
058600           AFTER ADVANCING 1 LINE.
058700 5110-EXIT.
058800     EXIT.
058900
059000 5111-APPEND-ONE-ITEM-NAME.
059100     PERFORM 5112-FIND-ITEM-NAME-LENGTH
059200        THRU 5112-EXIT
059300
059400     IF PERS-ITEM-IDX IS GREATER THAN CTE-01
059500         STRING ', ' DELIMITED BY SIZE
059600                PERS-ITEM-LIST (PERS-IDX, PERS-ITEM-IDX)
059700                   (1:WS-NAME-LEN) DELIMITED BY SIZE
059800           INTO WS-ITEM-LIST-TEXT
059900           WITH POINTER WS-LIST-TEXT-PTR
060000     ELSE
060100         STRING PERS-ITEM-LIST (PERS-IDX, PERS-ITEM-IDX)
060200                   (1:WS-NAME-LEN) DELIMITED BY SIZE
060300           INTO WS-ITEM-LIST-TEXT
060400           WITH POINTER WS-LIST-TEXT-PTR.
060500 5111-EXIT.
060600     EXIT.
060700
060800 5112-FIND-ITEM-NAME-LENGTH.
060900     MOVE 30 TO WS-NAME-LEN
061000
061100     PERFORM 5113-SHRINK-ONE-POSITION
061200        THRU 5113-EXIT
061300       VARYING WS-NAME-LEN FROM 30 BY -1
061400         UNTIL WS-NAME-LEN EQUAL ZERO
061500            OR PERS-ITEM-LIST (PERS-IDX, PERS-ITEM-IDX)
061600                   (WS-NAME-LEN:1) NOT EQUAL SPACE
061700
061800     IF WS-NAME-LEN EQUAL ZERO
061900         MOVE CTE-01 TO WS-NAME-LEN.
062000 5112-EXIT.
062100     EXIT.
062200
062300 5113-SHRINK-ONE-POSITION.
062400     CONTINUE.
062500 5113-EXIT.
062600     EXIT.
062700
062800 9000-CLOSE-FILES.
062900     CLOSE EXPENSE-FILE
063000     CLOSE SUMMARY-REPORT
063100
063200     DISPLAY 'EXPSPLIT -- RECORDS READ     : ' WS-RECORDS-READ
063300     DISPLAY 'EXPSPLIT -- RECORDS REJECTED : '
063400             WS-RECORDS-REJECTED
063500     DISPLAY 'EXPSPLIT -- PEOPLE REPORTED  : ' PERS-ENTRY-COUNT.
063600 9000-EXIT.
063700     EXIT.
063800
063900 END PROGRAM EXPSPLIT.
