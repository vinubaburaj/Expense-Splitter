000100*****************************************************************
000200* EXPREC.CPY
000300* EXPENSE-SPLIT PROJECT -- SHARED ITEM RECORD LAYOUT.
000400* HOLDS ONE LINE OF THE EXPENSE INPUT FILE (EXPFILE) BOTH IN ITS
000500* RAW COMMA-DELIMITED FORM AND BROKEN OUT INTO WORKING FIELDS
000600* FOR THE SPLIT CALCULATION.
000700*-----------------------------------------------------------------
000800* 04/12/91 RBG  ER-1108  ORIGINAL COPYBOOK.
000900* 02/20/95 THN  ER-1344  WIDENED ITEM NAME TO X(30) PER REQUEST
001000*                        FROM COST ACCOUNTING.
001100* 01/14/99 RBG  ER-1981  Y2K -- NO DATE FIELDS ON THIS RECORD,
001200*                        REVIEWED, NO CHANGE REQUIRED.
001300*****************************************************************
001400 01  EXP-RAW-RECORD.
001500     05  EXP-RAW-LINE             PIC X(120).
001600
001700*-----------------------------------------------------------------
001800* EXP-ITEM-RECORD -- FIELDS UNSTRUNG OUT OF EXP-RAW-LINE ON THE
001900* COMMA DELIMITER.  EXP-TOTAL-PRICE-TXT CARRIES THE PRICE EXACTLY
002000* AS IT APPEARED ON THE INPUT LINE SO IT CAN BE TESTED FOR A
002100* VALID NUMERIC SHAPE BEFORE EXP-TOTAL-PRICE IS COMPUTED.
002200*-----------------------------------------------------------------
002300 01  EXP-ITEM-RECORD.
002400     05  EXP-ITEM-NAME            PIC X(30).
002500     05  EXP-TOTAL-PRICE-TXT      PIC X(09).
002600     05  EXP-TOTAL-PRICE          PIC S9(5)V99.
002700     05  EXP-PEOPLE-TEXT          PIC X(60).
002800     05  FILLER                   PIC X(04).
