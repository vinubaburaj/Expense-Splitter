000100*****************************************************************
000200* PERSACC.CPY
000300* EXPENSE-SPLIT PROJECT -- IN-MEMORY PERSON ACCUMULATOR TABLE.
000400* ONE ENTRY PER PERSON NAMED ON ANY SHARED ITEM; BUILT FRESH ON
000500* EVERY RUN (NOT A VSAM/INDEXED FILE -- THE WHOLE TABLE LIVES IN
000600* WORKING STORAGE FOR THE DURATION OF THE JOB, SAME AS THE
000700* ORIGINAL SPREADSHEET MACRO THIS PROGRAM REPLACED).
000800*-----------------------------------------------------------------
000900* 04/12/91 RBG  ER-1108  ORIGINAL COPYBOOK.  CAPACITY SET AT 10
001000*                        PEOPLE, 50 ITEMS EACH, PER COST
001100*                        ACCOUNTING'S BUSIEST EXPENSE SHEET.
001200* 07/09/93 RBG  ER-1220  ADDED PERS-ITEM-COUNT SO THE FORMATTER
001300*                        DOES NOT HAVE TO RESCAN THE ITEM LIST.
001400* 01/14/99 RBG  ER-1981  Y2K -- NO DATE FIELDS, REVIEWED, NO
001500*                        CHANGE REQUIRED.
001600*****************************************************************
001700 01  PERS-TABLE-CONTROL.
001800     05  PERS-MAX-PEOPLE          PIC 9(02) COMP VALUE 10.
001900     05  PERS-MAX-ITEMS           PIC 9(02) COMP VALUE 50.
002000     05  PERS-ENTRY-COUNT         PIC 9(02) COMP VALUE ZERO.
002100     05  FILLER                   PIC X(02).
002200
002300 01  PERS-TABLE.
002400     05  PERS-ENTRY OCCURS 1 TO 10 TIMES
002500                    DEPENDING ON PERS-ENTRY-COUNT
002600                    INDEXED BY PERS-IDX, PERS-IDX-2.
002700         10  PERS-NAME            PIC X(12).
002800         10  PERS-TOTAL-OWED      PIC S9(7)V99.
002900         10  PERS-ITEM-COUNT      PIC 9(03) COMP.
003000         10  PERS-ITEM-LIST OCCURS 50 TIMES
003100                    INDEXED BY PERS-ITEM-IDX, PERS-ITEM-IDX-2
003200                    PIC X(30).
003300         10  FILLER               PIC X(04).
