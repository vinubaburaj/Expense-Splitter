000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RCPTPARS.
000300 AUTHOR.        T H NAKASHIMA.
000400 INSTALLATION.  COST ACCOUNTING SYSTEMS.
000500 DATE-WRITTEN.  06/02/1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED -- INTERNAL USE ONLY.
000800*****************************************************************
000900* RCPTPARS -- RECEIPT TEXT SCANNER.
001000* READS A SCANNED RECEIPT, LINE BY LINE, AND TRIES TO RECOGNIZE
001100* AN ITEM NAME AND PRICE ON EACH LINE.  EVERY RECOGNIZED LINE IS
001200* SCORED WITH A CONFIDENCE FIGURE AND WRITTEN TO THE EXTRACTED
001300* ITEM FILE FOR RCPTVAL TO RECONCILE AGAINST THE RECEIPT TOTAL.
001400* ALSO PICKS OUT TIP, SERVICE CHARGE AND DELIVERY CHARGE LINES,
001500* WHICH THE STORE RECEIPTS PRINT IN A DOZEN DIFFERENT WORDINGS.
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900* 06/02/94 THN  ER-1512  ORIGINAL PROGRAM -- RECEIPT SCANNING
002000*                        PROJECT, PHASE 1 (THREE LINE SHAPES).
002100* 09/15/94 THN  ER-1538  ADDED TIP / SERVICE CHARGE / DELIVERY
002200*                        CHARGE RECOGNITION AFTER THE PILOT BATCH
002300*                        SHOWED THOSE LINES WERE BEING MISREAD AS
002400*                        ORDINARY ITEMS.
002500* 11/02/94 THN  ER-1551  STRIP LEADING ITEM-NUMBER PREFIXES
002600*                        ("2." "3)" "1-") BEFORE TITLE-CASING --
002700*                        SOME REGISTER TAPES NUMBER EVERY LINE.
002800* 01/14/99 RBG  ER-1981  Y2K -- REVIEWED, NO DATE FIELDS DRIVE
002900*                        ANY LOGIC IN THIS PROGRAM, NO CHANGE
003000*                        REQUIRED.
003100* 05/19/01 MKL  ER-2101  ABEND WITH A MESSAGE WHEN NOT ONE LINE
003200*                        ON THE RECEIPT SURVIVES THE FILTER --
003300*                        A BLANK EXTRACT FILE WAS CONFUSING
003400*                        RECONCILIATION.
003500* 08/11/06 DWK  ER-2289  SHAPE-B LINES ("2 COFFEE 5.00") NEVER
003600*                        CARRIED A UNIT PRICE OUT TO EXTRITEM --
003700*                        RECONCILIATION TEAM ASKED FOR THE MISSING
003800*                        SIDE OF QTY/UNIT-PRICE/TOTAL-PRICE TO BE
003900*                        BACKED INTO WHENEVER ONLY TWO OF THE
004000*                        THREE ARE ON THE RECEIPT LINE.
004100* 03/04/08 DWK  ER-2311  FLAG LOW-CONFIDENCE EXTRACTIONS (UNDER
004200*                        .80) AND COUNT THEM OUT AT CLOSE SO THE
004300*                        RECONCILIATION CLERKS KNOW HOW MANY LINES
004400*                        ON THE RUN NEED A SECOND LOOK.
004500*****************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS WS-LOWER-LETTER-CLASS IS 'a' THRU 'z'
005200     CLASS WS-DIGIT-CLASS        IS '0' THRU '9'.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT RECEIPT-TEXT-FILE ASSIGN TO RCPTTEXT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FS-RECEIPT-TEXT-FILE.
005900
006000     SELECT EXTRACTED-ITEM-FILE ASSIGN TO EXTRFILE
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS  IS FS-EXTRACTED-ITEM-FILE.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  RECEIPT-TEXT-FILE
006700     LABEL RECORD IS STANDARD
006800     RECORD CONTAINS 80 CHARACTERS.
006900 01  RECEIPT-TEXT-RECORD             PIC X(80).
007000
007100 FD  EXTRACTED-ITEM-FILE
007200     LABEL RECORD IS STANDARD
007300     RECORD CONTAINS 171 CHARACTERS.
007400 COPY EXTRITEM.
007500
007600 WORKING-STORAGE SECTION.
007700 77  FS-RECEIPT-TEXT-FILE            PIC 9(02) VALUE ZEROES.
007800 77  FS-EXTRACTED-ITEM-FILE          PIC 9(02) VALUE ZEROES.
007900
008000 78  CTE-01                                    VALUE 01.
008100 78  CTE-LINE-LEN                              VALUE 80.
008200 78  CTE-NAME-LEN                               VALUE 30.
008300 78  CTE-WORD-LEN                               VALUE 20.
008400 78  CTE-MAX-WORDS                              VALUE 10.
008500 78  CTE-MAX-REG-ITEMS                          VALUE 50.
008600 78  CTE-MAX-SPEC-ITEMS                         VALUE 10.
008700
008800 01  WS-ALPHABET-TABLE.
008900     05  WS-ALPHA-LOWER   PIC X(26)
009000              VALUE 'abcdefghijklmnopqrstuvwxyz'.
009100     05  WS-ALPHA-UPPER   PIC X(26)
009200              VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009300     05  FILLER           PIC X(02).
009400
009500 01  WS-SWITCHES.
009600     05  WS-EOF-SWITCH               PIC X(01) VALUE 'N'.
009700         88  WS-EOF-RECEIPT-TEXT          VALUE 'Y'.
009800     05  WS-ABORT-SWITCH             PIC X(01) VALUE 'N'.
009900         88  WS-RUN-ABORTED               VALUE 'Y'.
010000     05  WS-LINE-MATCHED-SWITCH      PIC X(01) VALUE 'N'.
010100         88  WS-LINE-MATCHED-A-SHAPE      VALUE 'Y'.
010200     05  WS-SPECIAL-LINE-SWITCH      PIC X(01) VALUE 'N'.
010300         88  WS-LINE-IS-SPECIAL-CHG       VALUE 'Y'.
010400     05  WS-CHECK-IS-PRICE-SWITCH    PIC X(01) VALUE 'N'.
010500         88  WS-CHECK-WORD-IS-PRICE       VALUE 'Y'.
010600     05  WS-CHECK-IS-DIGITS-SWITCH   PIC X(01) VALUE 'N'.
010700         88  WS-CHECK-WORD-IS-DIGITS      VALUE 'Y'.
010800     05  WS-LETTER-RUN-SWITCH        PIC X(01) VALUE 'N'.
010900         88  WS-HAS-LETTER-RUN-OF-3       VALUE 'Y'.
011000     05  FILLER                      PIC X(02).
011100
011200 01  WS-COUNTERS.
011300     05  WS-LINES-READ               PIC 9(05) COMP VALUE ZERO.
011400     05  WS-LINES-SKIPPED            PIC 9(05) COMP VALUE ZERO.
011500     05  WS-NEXT-ITEM-NUMBER         PIC 9(04) COMP VALUE ZERO.
011600     05  WS-LOW-CONFIDENCE-COUNT     PIC 9(05) COMP VALUE ZERO.
011700     05  FILLER                      PIC X(02).
011800
011900*-----------------------------------------------------------------
012000* LINE-CLEANING WORK AREA.  WS-RAW-LINE-CHAR AND WS-CLEAN-LINE-
012100* CHAR ARE CHARACTER-TABLE VIEWS OF THE RAW AND CLEANED BUFFERS,
012200* SCANNED ONE BYTE AT A TIME THE WAY FILEX2 SCANS ITS RECORD.
012300*-----------------------------------------------------------------
012400 01  WS-RAW-LINE.
012500     05  WS-RAW-LINE-TEXT            PIC X(80).
012600     05  WS-RAW-LINE-CHAR REDEFINES WS-RAW-LINE-TEXT
012700                OCCURS 80 TIMES
012800                INDEXED BY WS-RAW-IDX
012900                PIC X(01).
013000     05  FILLER                      PIC X(02).
013100
013200 01  WS-CLEAN-LINE.
013300     05  WS-CLEAN-LINE-TEXT          PIC X(80).
013400     05  WS-CLEAN-LINE-CHAR REDEFINES WS-CLEAN-LINE-TEXT
013500                OCCURS 80 TIMES
013600                INDEXED BY WS-CLEAN-IDX
013700                PIC X(01).
013800     05  WS-CLEAN-LINE-LEN           PIC 9(02) COMP VALUE ZERO.
013900     05  WS-LAST-WAS-SPACE           PIC X(01) VALUE 'Y'.
014000         88  WS-PREV-CHAR-WAS-SPACE       VALUE 'Y'.
014100     05  FILLER                      PIC X(02).
014200
014300*-----------------------------------------------------------------
014400* GENERIC WORD-SCAN WORK AREA -- USED BY 7200/7300/7400 TO TEST
014500* WHETHER ONE WORD IS A TWO-DECIMAL PRICE OR A DIGITS-ONLY QTY,
014600* AND TO FIND A WORD'S TRIMMED LENGTH.  ONE WORD IS MOVED IN AT
014700* A TIME SO THE SAME SCAN LOGIC SERVES EVERY WORD ON THE LINE.
014800*-----------------------------------------------------------------
014900 01  WS-WORD-SCAN.
015000     05  WS-SCAN-WORD                PIC X(20).
015100     05  WS-SCAN-WORD-CHAR REDEFINES WS-SCAN-WORD
015200                OCCURS 20 TIMES
015300                INDEXED BY WS-SCAN-IDX
015400                PIC X(01).
015500     05  WS-SCAN-LEN                 PIC 9(02) COMP VALUE ZERO.
015600     05  WS-SCAN-DOT-POS             PIC 9(02) COMP VALUE ZERO.
015700     05  WS-SCAN-PRICE-VALUE         PIC S9(5)V99 VALUE ZERO.
015800     05  WS-SCAN-DIGITS-VALUE        PIC 9(05) VALUE ZERO.
015900     05  WS-SCAN-INT-PART            PIC 9(05) VALUE ZERO.
016000     05  WS-SCAN-DEC-PART            PIC 9(02) VALUE ZERO.
016100     05  FILLER                      PIC X(02).
016200
016300 01  WS-MISC-SCAN-WORK.
016400     05  WS-LIST-TEXT-PTR-W         PIC 9(02) COMP VALUE 1.
016500     05  WS-RUN-LENGTH-W            PIC 9(02) COMP VALUE ZERO.
016600     05  WS-RUN-SUB-W               PIC 9(02) COMP VALUE ZERO.
016700     05  WS-PREFIX-DIGITS-W         PIC 9(02) COMP VALUE ZERO.
016800     05  WS-PREFIX-SUB-W            PIC 9(02) COMP VALUE ZERO.
016900     05  WS-SHIFT-NAME-W            PIC X(30) VALUE SPACES.
017000     05  WS-TC-START-OF-WORD-W      PIC X(01) VALUE 'Y'.
017100         88  WS-TC-START-OF-WORD        VALUE 'Y'.
017200     05  WS-TC-SUB-W                PIC 9(02) COMP VALUE ZERO.
017300     05  FILLER                     PIC X(02).
017400
017500 01  WS-LINE-WORDS.
017600     05  WS-WORD-COUNT               PIC 9(02) COMP VALUE ZERO.
017700     05  WS-WORD-ENTRY OCCURS 10 TIMES
017800                INDEXED BY WS-WORD-IDX, WS-WORD-IDX-2
017900                PIC X(20).
018000     05  FILLER                      PIC X(02).
018100
018200*-----------------------------------------------------------------
018300* ONE PARSED LINE, BEFORE IT GOES IN THE REGULAR ITEM TABLE.
018400*-----------------------------------------------------------------
018500 01  WS-PARSED-ITEM.
018600     05  WS-PARSED-NAME              PIC X(30) VALUE SPACES.
018700     05  WS-PARSED-QTY               PIC 9(03) VALUE ZERO.
018800     05  WS-PARSED-UNIT-PRICE        PIC S9(5)V99 VALUE ZERO.
018900     05  WS-PARSED-TOTAL-PRICE       PIC S9(5)V99 VALUE ZERO.
019000     05  WS-PARSED-CONFIDENCE        PIC 9V99 VALUE ZERO.
019100         88  WS-PARSED-IS-HIGH-CONFIDENCE  VALUE 0.80 THRU 1.00.
019200     05  WS-NAME-FIRST-WORD          PIC 9(02) COMP VALUE ZERO.
019300     05  WS-NAME-LAST-WORD           PIC 9(02) COMP VALUE ZERO.
019400     05  FILLER                      PIC X(02).
019500
019600 01  WS-ITEM-TABLE-CONTROL.
019700     05  WS-REG-ITEM-COUNT           PIC 9(02) COMP VALUE ZERO.
019800     05  WS-SPEC-ITEM-COUNT          PIC 9(02) COMP VALUE ZERO.
019900     05  FILLER                      PIC X(02).
020000
020100 01  WS-REG-ITEMS.
020200     05  WI-ENTRY OCCURS 50 TIMES
020300                INDEXED BY WI-IDX, WI-IDX-2.
020400         10  WI-NAME                 PIC X(30).
020500         10  WI-QTY                  PIC 9(03).
020600         10  WI-UNIT-PRICE           PIC S9(5)V99.
020700         10  WI-TOTAL-PRICE          PIC S9(5)V99.
020800         10  WI-CONFIDENCE           PIC 9V99.
020900         10  FILLER                  PIC X(04).
021000
021100 01  WS-SPEC-ITEMS.
021200     05  WJ-ENTRY OCCURS 10 TIMES
021300                INDEXED BY WJ-IDX.
021400         10  WJ-NAME                 PIC X(30).
021500         10  WJ-TOTAL-PRICE          PIC S9(5)V99.
021600         10  FILLER                  PIC X(04).
021700
021800 PROCEDURE DIVISION.
021900 DECLARATIVES.
022000 RECEIPT-TEXT-HANDLER SECTION.
022100     USE AFTER ERROR PROCEDURE ON RECEIPT-TEXT-FILE.
022200 RECEIPT-TEXT-STATUS-CHECK.
022300     DISPLAY '+---------------------------------------+'
022400     DISPLAY '| RCPTPARS -- RECEIPT TEXT I-O ERROR     |'
022500     DISPLAY '+---------------------------------------+'
022600     DISPLAY '| STATUS CODE : [' FS-RECEIPT-TEXT-FILE '].'
022700     SET WS-RUN-ABORTED TO TRUE
022800     SET WS-EOF-RECEIPT-TEXT TO TRUE.
022900
023000 EXTRACTED-ITEM-HANDLER SECTION.
023100     USE AFTER ERROR PROCEDURE ON EXTRACTED-ITEM-FILE.
023200 EXTRACTED-ITEM-STATUS-CHECK.
023300     DISPLAY '+---------------------------------------+'
023400     DISPLAY '| RCPTPARS -- EXTRACTED ITEM I-O ERROR   |'
023500     DISPLAY '+---------------------------------------+'
023600     DISPLAY '| STATUS CODE : [' FS-EXTRACTED-ITEM-FILE '].'
023700     SET WS-RUN-ABORTED TO TRUE.
023800 END DECLARATIVES.
023900
024000 MAIN-PARAGRAPH.
024100     PERFORM 1000-OPEN-FILES
024200        THRU 1000-EXIT
024300
024400     PERFORM 2000-SCAN-ONE-LINE
024500        THRU 2000-EXIT
024600       UNTIL WS-EOF-RECEIPT-TEXT
024700          OR WS-RUN-ABORTED
024800
024900     IF NOT WS-RUN-ABORTED
025000         IF WS-REG-ITEM-COUNT EQUAL ZERO
025100            AND WS-SPEC-ITEM-COUNT EQUAL ZERO
025200             DISPLAY 'RCPTPARS -- NO ITEMS SURVIVED THE '
025300                     'RECEIPT SCAN.  NOTHING EXTRACTED.'
025400             SET WS-RUN-ABORTED TO TRUE
025500         ELSE
025600             PERFORM 6000-WRITE-REGULAR-ITEMS
025700                THRU 6000-EXIT
025800             PERFORM 6500-WRITE-SPECIAL-ITEMS
025900                THRU 6500-EXIT.
026000
026100     PERFORM 9000-CLOSE-FILES
026200        THRU 9000-EXIT
026300
026400     STOP RUN.
026500
026600 1000-OPEN-FILES.
026700     OPEN INPUT  RECEIPT-TEXT-FILE
026800     OPEN OUTPUT EXTRACTED-ITEM-FILE
026900     DISPLAY 'RCPTPARS -- SCANNING RECEIPT TEXT.'.
027000 1000-EXIT.
027100     EXIT.
027200
027300 2000-SCAN-ONE-LINE.
027400     READ RECEIPT-TEXT-FILE INTO WS-RAW-LINE-TEXT
027500       AT END
027600          SET WS-EOF-RECEIPT-TEXT TO TRUE
027700       NOT AT END
027800          ADD CTE-01 TO WS-LINES-READ
027900          PERFORM 2100-CLEAN-LINE
028000             THRU 2100-EXIT
028100          IF WS-CLEAN-LINE-LEN GREATER ZERO
028200              PERFORM 2200-TOKENIZE-CLEAN-LINE
028300                 THRU 2200-EXIT
028400              PERFORM 2300-CHECK-SPECIAL-CHARGE
028500                 THRU 2300-EXIT
028600              IF WS-LINE-IS-SPECIAL-CHG
028700                  PERFORM 2400-ADD-SPECIAL-ITEM
028800                     THRU 2400-EXIT
028900              ELSE
029000                  PERFORM 3000-MATCH-LINE-SHAPE
029100                     THRU 3000-EXIT
029200                  IF WS-LINE-MATCHED-A-SHAPE
029300                      PERFORM 4000-BUILD-PARSED-ITEM
029400                         THRU 4000-EXIT
029500                      PERFORM 5000-FILTER-AND-STORE-ITEM
029600                         THRU 5000-EXIT
029700                  ELSE
029800                      ADD CTE-01 TO WS-LINES-SKIPPED
029900     END-READ.
030000 2000-EXIT.
030100     EXIT.
030200
030300*-----------------------------------------------------------------
030400* CLEAN THE RAW LINE -- LOWERCASE, KEEP ONLY LETTERS, DIGITS,
030500* SPACE, PERIOD AND COLON, COLLAPSE RUNS OF SPACES, TRIM.
030600*-----------------------------------------------------------------
030700 2100-CLEAN-LINE.
030800     MOVE WS-RAW-LINE-TEXT TO WS-CLEAN-LINE-TEXT
030900     INSPECT WS-CLEAN-LINE-TEXT
031000             CONVERTING WS-ALPHA-UPPER TO WS-ALPHA-LOWER
031100
031200     MOVE SPACES TO WS-RAW-LINE-TEXT
031300     MOVE WS-CLEAN-LINE-TEXT TO WS-RAW-LINE-TEXT
031400     MOVE SPACES TO WS-CLEAN-LINE-TEXT
031500     MOVE ZERO   TO WS-CLEAN-LINE-LEN
031600     MOVE 'Y'    TO WS-LAST-WAS-SPACE
031700
031800     PERFORM 2110-CLEAN-ONE-CHARACTER
031900        THRU 2110-EXIT
032000       VARYING WS-RAW-IDX FROM CTE-01 BY CTE-01
032100         UNTIL WS-RAW-IDX GREATER CTE-LINE-LEN
032200
032300     IF WS-CLEAN-LINE-LEN GREATER ZERO
032400        AND WS-CLEAN-LINE-CHAR (WS-CLEAN-LINE-LEN) EQUAL SPACE
032500         SUBTRACT CTE-01 FROM WS-CLEAN-LINE-LEN.
032600 2100-EXIT.
032700     EXIT.
032800
032900 2110-CLEAN-ONE-CHARACTER.
033000     IF (WS-RAW-LINE-CHAR (WS-RAW-IDX) IS WS-LOWER-LETTER-CLASS)
033100     OR (WS-RAW-LINE-CHAR (WS-RAW-IDX) IS WS-DIGIT-CLASS)
033200     OR (WS-RAW-LINE-CHAR (WS-RAW-IDX) EQUAL '.')
033300     OR (WS-RAW-LINE-CHAR (WS-RAW-IDX) EQUAL ':')
033400         ADD CTE-01 TO WS-CLEAN-LINE-LEN
033500         MOVE WS-RAW-LINE-CHAR (WS-RAW-IDX)
033600           TO WS-CLEAN-LINE-CHAR (WS-CLEAN-LINE-LEN)
033700         MOVE 'N' TO WS-LAST-WAS-SPACE
033800     ELSE
033900         IF WS-RAW-LINE-CHAR (WS-RAW-IDX) EQUAL SPACE
034000             IF NOT WS-PREV-CHAR-WAS-SPACE
034100                AND WS-CLEAN-LINE-LEN GREATER ZERO
034200                 ADD CTE-01 TO WS-CLEAN-LINE-LEN
034300                 MOVE SPACE
034400                   TO WS-CLEAN-LINE-CHAR (WS-CLEAN-LINE-LEN)
034500                 MOVE 'Y' TO WS-LAST-WAS-SPACE.
034600 2110-EXIT.
034700     EXIT.
034800
034900*-----------------------------------------------------------------
035000* BREAK THE CLEANED LINE INTO UP TO 10 BLANK-DELIMITED WORDS.
035100*-----------------------------------------------------------------
035200 2200-TOKENIZE-CLEAN-LINE.
035300     MOVE ZERO TO WS-WORD-COUNT
035400     MOVE SPACES TO WS-LINE-WORDS
035500
035600     UNSTRING WS-CLEAN-LINE-TEXT (1:WS-CLEAN-LINE-LEN)
035700              DELIMITED BY SPACE
035800         INTO WS-WORD-ENTRY (01) WS-WORD-ENTRY (02)
035900              WS-WORD-ENTRY (03) WS-WORD-ENTRY (04)
036000              WS-WORD-ENTRY (05) WS-WORD-ENTRY (06)
036100              WS-WORD-ENTRY (07) WS-WORD-ENTRY (08)
036200              WS-WORD-ENTRY (09) WS-WORD-ENTRY (10)
036300
036400     PERFORM 2210-COUNT-ONE-WORD
036500        THRU 2210-EXIT
036600       VARYING WS-WORD-IDX FROM CTE-01 BY CTE-01
036700         UNTIL WS-WORD-IDX GREATER CTE-MAX-WORDS.
036800 2200-EXIT.
036900     EXIT.
037000
037100 2210-COUNT-ONE-WORD.
037200     IF WS-WORD-ENTRY (WS-WORD-IDX) NOT EQUAL SPACES
037300         SET WS-WORD-COUNT TO WS-WORD-IDX.
037400 2210-EXIT.
037500     EXIT.
037600
037700*-----------------------------------------------------------------
037800* SPECIAL CHARGE RECOGNITION -- TIP / GRATUITY, SERVICE CHARGE /
037900* SERVICE FEE, DELIVERY CHARGE / DELIVERY FEE.  THE LINE MUST
038000* ALSO CARRY A TWO-DECIMAL AMOUNT SOMEWHERE ON IT.
038100*-----------------------------------------------------------------
038200 2300-CHECK-SPECIAL-CHARGE.
038300     MOVE 'N' TO WS-SPECIAL-LINE-SWITCH
038400     MOVE SPACES TO WS-PARSED-NAME
038500
038600     IF WS-CLEAN-LINE-TEXT (1:3) EQUAL 'tip'
038700     OR WS-CLEAN-LINE-TEXT (1:8) EQUAL 'gratuity'
038800         MOVE 'Tip' TO WS-PARSED-NAME
038900         MOVE 'Y' TO WS-SPECIAL-LINE-SWITCH
039000     ELSE
039100         IF WS-CLEAN-LINE-TEXT (1:14) EQUAL 'service charge'
039200         OR WS-CLEAN-LINE-TEXT (1:11) EQUAL 'service fee'
039300             MOVE 'Service Charge' TO WS-PARSED-NAME
039400             MOVE 'Y' TO WS-SPECIAL-LINE-SWITCH
039500         ELSE
039600             IF WS-CLEAN-LINE-TEXT (1:15) EQUAL
039700                'delivery charge'
039800             OR WS-CLEAN-LINE-TEXT (1:12) EQUAL 'delivery fee'
039900                 MOVE 'Delivery Fee' TO WS-PARSED-NAME
040000                 MOVE 'Y' TO WS-SPECIAL-LINE-SWITCH.
040100
040200     IF WS-LINE-IS-SPECIAL-CHG
040300         PERFORM 2310-FIND-LAST-PRICE-WORD
040400            THRU 2310-EXIT
040500         IF NOT WS-CHECK-WORD-IS-PRICE
040600             MOVE 'N' TO WS-SPECIAL-LINE-SWITCH.
040700 2300-EXIT.
040800     EXIT.
040900
041000 2310-FIND-LAST-PRICE-WORD.
041100     MOVE 'N' TO WS-CHECK-IS-PRICE-SWITCH
041200     IF WS-WORD-COUNT GREATER ZERO
041300         MOVE WS-WORD-ENTRY (WS-WORD-COUNT) TO WS-SCAN-WORD
041400         PERFORM 7300-CHECK-WORD-IS-PRICE
041500            THRU 7300-EXIT.
041600 2310-EXIT.
041700     EXIT.
041800
041900 2400-ADD-SPECIAL-ITEM.
042000     IF WS-SPEC-ITEM-COUNT LESS CTE-MAX-SPEC-ITEMS
042100         ADD CTE-01 TO WS-SPEC-ITEM-COUNT
042200         SET WJ-IDX TO WS-SPEC-ITEM-COUNT
042300         MOVE WS-PARSED-NAME       TO WJ-NAME (WJ-IDX)
042400         MOVE WS-SCAN-PRICE-VALUE  TO WJ-TOTAL-PRICE (WJ-IDX).
042500 2400-EXIT.
042600     EXIT.
042700
042800*-----------------------------------------------------------------
042900* MATCH ONE OF THE THREE LINE SHAPES --
043000*   (A) QTY X NAME UNIT-PRICE TOTAL-PRICE
043100*   (B) QTY NAME TOTAL-PRICE
043200*   (C) NAME TOTAL-PRICE
043300*-----------------------------------------------------------------
043400 3000-MATCH-LINE-SHAPE.
043500     MOVE 'N' TO WS-LINE-MATCHED-SWITCH
043600     MOVE ZERO TO WS-PARSED-QTY WS-PARSED-UNIT-PRICE
043700                  WS-PARSED-TOTAL-PRICE
043800     MOVE SPACES TO WS-PARSED-NAME
043900
044000     IF WS-WORD-COUNT LESS 2
044100         GO TO 3000-EXIT.
044200
044300     MOVE WS-WORD-ENTRY (WS-WORD-COUNT) TO WS-SCAN-WORD
044400     PERFORM 7300-CHECK-WORD-IS-PRICE
044500        THRU 7300-EXIT
044600
044700     IF NOT WS-CHECK-WORD-IS-PRICE
044800         GO TO 3000-EXIT.
044900
045000     MOVE WS-SCAN-PRICE-VALUE TO WS-PARSED-TOTAL-PRICE
045100
045200     IF WS-WORD-COUNT NOT LESS 5
045300         MOVE WS-WORD-ENTRY (02) TO WS-SCAN-WORD
045400         IF WS-SCAN-WORD (1:1) EQUAL 'x' AND
045500            WS-SCAN-WORD (2:1) EQUAL SPACE
045600             MOVE WS-WORD-ENTRY (01) TO WS-SCAN-WORD
045700             PERFORM 7400-CHECK-WORD-IS-DIGITS
045800                THRU 7400-EXIT
045900             IF WS-CHECK-WORD-IS-DIGITS
046000                 MOVE WS-WORD-ENTRY (WS-WORD-COUNT - 1)
046100                   TO WS-SCAN-WORD
046200                 PERFORM 7300-CHECK-WORD-IS-PRICE
046300                    THRU 7300-EXIT
046400                 IF WS-CHECK-WORD-IS-PRICE
046500                     MOVE WS-SCAN-DIGITS-VALUE
046600                       TO WS-PARSED-QTY
046700                     MOVE WS-SCAN-PRICE-VALUE
046800                       TO WS-PARSED-UNIT-PRICE
046900                     MOVE 3 TO WS-NAME-FIRST-WORD
047000                     COMPUTE WS-NAME-LAST-WORD =
047100                             WS-WORD-COUNT - 2
047200                     MOVE 'Y' TO WS-LINE-MATCHED-SWITCH.
047300
047400     IF NOT WS-LINE-MATCHED-A-SHAPE
047500         MOVE WS-WORD-ENTRY (01) TO WS-SCAN-WORD
047600         PERFORM 7400-CHECK-WORD-IS-DIGITS
047700            THRU 7400-EXIT
047800         IF WS-CHECK-WORD-IS-DIGITS AND WS-WORD-COUNT NOT LESS 3
047900             MOVE WS-SCAN-DIGITS-VALUE TO WS-PARSED-QTY
048000             MOVE 2 TO WS-NAME-FIRST-WORD
048100             COMPUTE WS-NAME-LAST-WORD = WS-WORD-COUNT - 1
048200             MOVE 'Y' TO WS-LINE-MATCHED-SWITCH
048300         ELSE
048400             MOVE 1 TO WS-NAME-FIRST-WORD
048500             COMPUTE WS-NAME-LAST-WORD = WS-WORD-COUNT - 1
048600             MOVE 'Y' TO WS-LINE-MATCHED-SWITCH.
048700
048800     IF WS-NAME-LAST-WORD LESS WS-NAME-FIRST-WORD
048900         MOVE 'N' TO WS-LINE-MATCHED-SWITCH.
049000 3000-EXIT.
049100     EXIT.
049200
049300*-----------------------------------------------------------------
049400* BUILD THE ITEM NAME OUT OF THE NAME-RANGE WORDS AND SCORE THE
049500* CONFIDENCE OF THE EXTRACTION.
049600*-----------------------------------------------------------------
049700 4000-BUILD-PARSED-ITEM.
049800     MOVE SPACES TO WS-PARSED-NAME
049900     MOVE CTE-01 TO WS-LIST-TEXT-PTR-W
050000
050100     PERFORM 4100-APPEND-ONE-NAME-WORD
050200        THRU 4100-EXIT
050300       VARYING WS-WORD-IDX FROM WS-NAME-FIRST-WORD BY CTE-01
050400         UNTIL WS-WORD-IDX GREATER WS-NAME-LAST-WORD
050500
050600     PERFORM 4200-SCORE-CONFIDENCE
050700        THRU 4200-EXIT
050800
050900     PERFORM 4300-DERIVE-UNIT-OR-TOTAL-PRICE
051000        THRU 4300-EXIT.
051100 4000-EXIT.
051200     EXIT.
051300
051400 4100-APPEND-ONE-NAME-WORD.
051500     IF WS-WORD-IDX GREATER WS-NAME-FIRST-WORD
051600         STRING ' ' DELIMITED BY SIZE
051700                WS-WORD-ENTRY (WS-WORD-IDX) DELIMITED BY SPACE
051800           INTO WS-PARSED-NAME
051900           WITH POINTER WS-LIST-TEXT-PTR-W
052000     ELSE
052100         STRING WS-WORD-ENTRY (WS-WORD-IDX) DELIMITED BY SPACE
052200           INTO WS-PARSED-NAME
052300           WITH POINTER WS-LIST-TEXT-PTR-W.
052400 4100-EXIT.
052500     EXIT.
052600
052700 4200-SCORE-CONFIDENCE.
052800     MOVE ZERO TO WS-PARSED-CONFIDENCE
052900
053000     IF WS-PARSED-NAME NOT EQUAL SPACES
053100         ADD .30 TO WS-PARSED-CONFIDENCE.
053200     IF WS-PARSED-TOTAL-PRICE NOT EQUAL ZERO
053300         ADD .30 TO WS-PARSED-CONFIDENCE.
053400     IF WS-PARSED-QTY GREATER ZERO
053500         ADD .15 TO WS-PARSED-CONFIDENCE.
053600     IF WS-PARSED-UNIT-PRICE GREATER ZERO
053700         ADD .15 TO WS-PARSED-CONFIDENCE.
053800
053900     PERFORM 4210-CHECK-LETTER-RUN
054000        THRU 4210-EXIT
054100     IF WS-HAS-LETTER-RUN-OF-3
054200         ADD .10 TO WS-PARSED-CONFIDENCE
054300     ELSE
054400         SUBTRACT .10 FROM WS-PARSED-CONFIDENCE.
054500
054600     IF WS-PARSED-TOTAL-PRICE NOT LESS .01
054700        AND WS-PARSED-TOTAL-PRICE NOT GREATER 1000.00
054800         ADD .10 TO WS-PARSED-CONFIDENCE
054900     ELSE
055000         SUBTRACT .10 FROM WS-PARSED-CONFIDENCE.
055100
055200     IF WS-PARSED-CONFIDENCE LESS ZERO
055300         MOVE ZERO TO WS-PARSED-CONFIDENCE.
055400     IF WS-PARSED-CONFIDENCE GREATER 1
055500         MOVE 1 TO WS-PARSED-CONFIDENCE.
055600
055700     IF NOT WS-PARSED-IS-HIGH-CONFIDENCE
055800         ADD CTE-01 TO WS-LOW-CONFIDENCE-COUNT.
055900 4200-EXIT.
056000     EXIT.
056100
056200 4210-CHECK-LETTER-RUN.
056300     MOVE 'N' TO WS-LETTER-RUN-SWITCH
056400     MOVE ZERO TO WS-RUN-LENGTH-W
056500
056600     PERFORM 4220-CHECK-ONE-NAME-CHAR
056700        THRU 4220-EXIT
056800       VARYING WS-RUN-SUB-W FROM CTE-01 BY CTE-01
056900         UNTIL WS-RUN-SUB-W GREATER CTE-NAME-LEN
057000            OR WS-HAS-LETTER-RUN-OF-3.
057100 4210-EXIT.
057200     EXIT.
057300
057400 4220-CHECK-ONE-NAME-CHAR.
057500     IF WS-PARSED-NAME (WS-RUN-SUB-W:1) IS
057600        WS-LOWER-LETTER-CLASS
057700         ADD CTE-01 TO WS-RUN-LENGTH-W
057800         IF WS-RUN-LENGTH-W NOT LESS 3
057900             SET WS-HAS-LETTER-RUN-OF-3 TO TRUE
058000     ELSE
058100         MOVE ZERO TO WS-RUN-LENGTH-W.
058200 4220-EXIT.
058300     EXIT.
058400
058500*-----------------------------------------------------------------
058600* BACK INTO WHICHEVER OF UNIT PRICE / TOTAL PRICE THE RECEIPT
058700* LINE LEFT OUT -- SHAPE B LINES ("2 COFFEE 5.00") ONLY CARRY A
058800* QUANTITY AND A TOTAL, SO EXTRITEM WOULD GO OUT WITH A ZERO UNIT
058900* PRICE UNLESS WE DIVIDE IT BACK OUT HERE.  ADDED UNDER ER-2289.
059000*-----------------------------------------------------------------
059100 4300-DERIVE-UNIT-OR-TOTAL-PRICE.
059200     IF WS-PARSED-QTY GREATER ZERO
059300        AND WS-PARSED-UNIT-PRICE EQUAL ZERO
059400        AND WS-PARSED-TOTAL-PRICE GREATER ZERO
059500         DIVIDE WS-PARSED-TOTAL-PRICE BY WS-PARSED-QTY
059600           GIVING WS-PARSED-UNIT-PRICE ROUNDED
059700     ELSE
059800         IF WS-PARSED-QTY GREATER ZERO
059900            AND WS-PARSED-UNIT-PRICE GREATER ZERO
060000            AND WS-PARSED-TOTAL-PRICE EQUAL ZERO
060100             COMPUTE WS-PARSED-TOTAL-PRICE ROUNDED =
060200                     WS-PARSED-QTY * WS-PARSED-UNIT-PRICE.
060300 4300-EXIT.
060400     EXIT.
060500
060600*-----------------------------------------------------------------
060700* FILTER OUT BLANK-NAME / NON-POSITIVE-PRICE ITEMS, CLEAN THE
060800* SURVIVING NAME, AND STORE IT IN THE REGULAR ITEM TABLE.
060900*-----------------------------------------------------------------
061000 5000-FILTER-AND-STORE-ITEM.
061100     IF WS-PARSED-NAME EQUAL SPACES
061200        OR WS-PARSED-TOTAL-PRICE NOT GREATER ZERO
061300         ADD CTE-01 TO WS-LINES-SKIPPED
061400     ELSE
061500         PERFORM 5100-STRIP-NUMBER-PREFIX
061600            THRU 5100-EXIT
061700         PERFORM 5200-TITLE-CASE-NAME
061800            THRU 5200-EXIT
061900         IF WS-PARSED-NAME EQUAL SPACES
062000             ADD CTE-01 TO WS-LINES-SKIPPED
062100         ELSE
062200             IF WS-REG-ITEM-COUNT LESS CTE-MAX-REG-ITEMS
062300                 ADD CTE-01 TO WS-REG-ITEM-COUNT
062400                 SET WI-IDX TO WS-REG-ITEM-COUNT
062500                 MOVE WS-PARSED-NAME
062600                   TO WI-NAME (WI-IDX)
062700                 MOVE WS-PARSED-QTY
062800                   TO WI-QTY (WI-IDX)
062900                 MOVE WS-PARSED-UNIT-PRICE
063000                   TO WI-UNIT-PRICE (WI-IDX)
063100                 MOVE WS-PARSED-TOTAL-PRICE
063200                   TO WI-TOTAL-PRICE (WI-IDX)
063300                 MOVE WS-PARSED-CONFIDENCE
063400                   TO WI-CONFIDENCE (WI-IDX).
063500 5000-EXIT.
063600     EXIT.
063700
063800*-----------------------------------------------------------------
063900* A LEADING "2." "3)" OR "1-" ON THE NAME IS A REGISTER-TAPE
064000* LINE NUMBER, NOT PART OF THE ITEM NAME.  STRIP IT.
064100*-----------------------------------------------------------------
064200 5100-STRIP-NUMBER-PREFIX.
064300     MOVE ZERO TO WS-PREFIX-DIGITS-W
064400
064500     PERFORM 5110-COUNT-ONE-PREFIX-DIGIT
064600        THRU 5110-EXIT
064700       VARYING WS-PREFIX-SUB-W FROM CTE-01 BY CTE-01
064800         UNTIL WS-PREFIX-SUB-W GREATER CTE-NAME-LEN
064900            OR WS-PARSED-NAME (WS-PREFIX-SUB-W:1) IS NOT
065000               WS-DIGIT-CLASS
065100
065200     MOVE WS-PREFIX-SUB-W TO WS-PREFIX-DIGITS-W
065300
065400     IF WS-PREFIX-DIGITS-W GREATER CTE-01
065500        AND (WS-PARSED-NAME (WS-PREFIX-DIGITS-W:1) EQUAL '.'
065600          OR WS-PARSED-NAME (WS-PREFIX-DIGITS-W:1) EQUAL ')'
065700          OR WS-PARSED-NAME (WS-PREFIX-DIGITS-W:1) EQUAL '-')
065800         ADD CTE-01 TO WS-PREFIX-DIGITS-W
065900         IF WS-PARSED-NAME (WS-PREFIX-DIGITS-W:1) EQUAL SPACE
066000             ADD CTE-01 TO WS-PREFIX-DIGITS-W
066100         MOVE WS-PARSED-NAME (WS-PREFIX-DIGITS-W:)
066200           TO WS-SHIFT-NAME-W
066300         MOVE WS-SHIFT-NAME-W TO WS-PARSED-NAME.
066400 5100-EXIT.
066500     EXIT.
066600
066700 5110-COUNT-ONE-PREFIX-DIGIT.
066800     CONTINUE.
066900 5110-EXIT.
067000     EXIT.
067100
067200*-----------------------------------------------------------------
067300* CAPITALIZE THE FIRST LETTER OF EVERY WORD IN THE NAME.
067400*-----------------------------------------------------------------
067500 5200-TITLE-CASE-NAME.
067600     MOVE 'Y' TO WS-TC-START-OF-WORD-W
067700
067800     PERFORM 5210-TITLE-CASE-ONE-CHAR
067900        THRU 5210-EXIT
068000       VARYING WS-TC-SUB-W FROM CTE-01 BY CTE-01
068100         UNTIL WS-TC-SUB-W GREATER CTE-NAME-LEN.
068200 5200-EXIT.
068300     EXIT.
068400
068500 5210-TITLE-CASE-ONE-CHAR.
068600     IF WS-PARSED-NAME (WS-TC-SUB-W:1) EQUAL SPACE
068700         MOVE 'Y' TO WS-TC-START-OF-WORD-W
068800     ELSE
068900         IF WS-TC-START-OF-WORD
069000             INSPECT WS-PARSED-NAME (WS-TC-SUB-W:1)
069100                     CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER
069200             MOVE 'N' TO WS-TC-START-OF-WORD-W.
069300 5210-EXIT.
069400     EXIT.
069500
069600*-----------------------------------------------------------------
069700* WRITE THE SURVIVING ITEMS -- REGULAR ITEMS FIRST, THEN THE
069800* SPECIAL CHARGES, EACH WITH A SEQUENTIAL ITEM-ID.
069900*-----------------------------------------------------------------
070000 6000-WRITE-REGULAR-ITEMS.
070100     PERFORM 6100-WRITE-ONE-REGULAR-ITEM
070200        THRU 6100-EXIT
070300       VARYING WI-IDX FROM CTE-01 BY CTE-01
070400         UNTIL WI-IDX GREATER WS-REG-ITEM-COUNT
070500            OR WS-RUN-ABORTED.
070600 6000-EXIT.
070700     EXIT.
070800
070900 6100-WRITE-ONE-REGULAR-ITEM.
071000     ADD CTE-01 TO WS-NEXT-ITEM-NUMBER
071100     MOVE SPACES TO EXTR-ITEM-RECORD
071200     MOVE 'ITEM'   TO EXTR-ITEM-ID (1:4)
071300     MOVE WS-NEXT-ITEM-NUMBER TO EXTR-ITEM-ID (5:4)
071400     MOVE WI-NAME (WI-IDX)        TO EXTR-ITEM-NAME
071500     MOVE WI-QTY (WI-IDX)         TO EXTR-ITEM-QTY
071600     MOVE WI-UNIT-PRICE (WI-IDX)  TO EXTR-UNIT-PRICE
071700     MOVE WI-TOTAL-PRICE (WI-IDX) TO EXTR-TOTAL-PRICE
071800     MOVE WI-CONFIDENCE (WI-IDX)  TO EXTR-CONFIDENCE
071900     MOVE 'N'                     TO EXTR-SPECIAL-CHG-FLAG
072000     MOVE SPACES                  TO EXTR-ASSIGNED-PEOPLE
072100     WRITE EXTR-ITEM-RECORD.
072200 6100-EXIT.
072300     EXIT.
072400
072500 6500-WRITE-SPECIAL-ITEMS.
072600     PERFORM 6600-WRITE-ONE-SPECIAL-ITEM
072700        THRU 6600-EXIT
072800       VARYING WJ-IDX FROM CTE-01 BY CTE-01
072900         UNTIL WJ-IDX GREATER WS-SPEC-ITEM-COUNT
073000            OR WS-RUN-ABORTED.
073100 6500-EXIT.
073200     EXIT.
073300
073400 6600-WRITE-ONE-SPECIAL-ITEM.
073500     ADD CTE-01 TO WS-NEXT-ITEM-NUMBER
073600     MOVE SPACES TO EXTR-ITEM-RECORD
073700     MOVE 'ITEM'   TO EXTR-ITEM-ID (1:4)
073800     MOVE WS-NEXT-ITEM-NUMBER TO EXTR-ITEM-ID (5:4)
073900     MOVE WJ-NAME (WJ-IDX)        TO EXTR-ITEM-NAME
074000     MOVE ZERO                    TO EXTR-ITEM-QTY
074100     MOVE ZERO                    TO EXTR-UNIT-PRICE
074200     MOVE WJ-TOTAL-PRICE (WJ-IDX) TO EXTR-TOTAL-PRICE
074300     MOVE .90                     TO EXTR-CONFIDENCE
074400     MOVE 'Y'                     TO EXTR-SPECIAL-CHG-FLAG
074500     MOVE SPACES                  TO EXTR-ASSIGNED-PEOPLE
074600     WRITE EXTR-ITEM-RECORD.
074700 6600-EXIT.
074800     EXIT.
074900
075000*-----------------------------------------------------------------
075100* GENERIC WORD CHECKS -- OPERATE ON WHATEVER WORD WAS MOVED INTO
075200* WS-SCAN-WORD BY THE CALLER.
075300*-----------------------------------------------------------------
075400 7100-FIND-SCAN-WORD-LENGTH.
075500     MOVE CTE-WORD-LEN TO WS-SCAN-LEN
075600
075700     PERFORM 7110-SHRINK-SCAN-LEN
075800        THRU 7110-EXIT
075900       VARYING WS-SCAN-LEN FROM CTE-WORD-LEN BY -1
076000         UNTIL WS-SCAN-LEN EQUAL ZERO
076100            OR WS-SCAN-WORD (WS-SCAN-LEN:1) NOT EQUAL SPACE.
076200 7100-EXIT.
076300     EXIT.
076400
076500 7110-SHRINK-SCAN-LEN.
076600     CONTINUE.
076700 7110-EXIT.
076800     EXIT.
076900
077000 7200-FIND-SCAN-WORD-DOT.
077100     MOVE ZERO TO WS-SCAN-DOT-POS
077200
077300     PERFORM 7210-CHECK-ONE-DOT-POSITION
077400        THRU 7210-EXIT
077500       VARYING WS-SCAN-IDX FROM CTE-01 BY CTE-01
077600         UNTIL WS-SCAN-IDX GREATER WS-SCAN-LEN
077700            OR WS-SCAN-DOT-POS GREATER ZERO.
077800 7200-EXIT.
077900     EXIT.
078000
078100 7210-CHECK-ONE-DOT-POSITION.
078200     IF WS-SCAN-WORD-CHAR (WS-SCAN-IDX) EQUAL '.'
078300         SET WS-SCAN-DOT-POS TO WS-SCAN-IDX.
078400 7210-EXIT.
078500     EXIT.
078600
078700 7300-CHECK-WORD-IS-PRICE.
078800     MOVE 'N' TO WS-CHECK-IS-PRICE-SWITCH
078900     MOVE ZERO TO WS-SCAN-PRICE-VALUE
079000
079100     PERFORM 7100-FIND-SCAN-WORD-LENGTH
079200        THRU 7100-EXIT
079300     PERFORM 7200-FIND-SCAN-WORD-DOT
079400        THRU 7200-EXIT
079500
079600     IF WS-SCAN-DOT-POS GREATER ZERO
079700        AND WS-SCAN-DOT-POS LESS WS-SCAN-LEN
079800        AND (WS-SCAN-LEN - WS-SCAN-DOT-POS) EQUAL 2
079900        AND WS-SCAN-WORD (1:WS-SCAN-DOT-POS - 1) IS NUMERIC
080000        AND WS-SCAN-WORD (WS-SCAN-DOT-POS + 1:2) IS NUMERIC
080100         MOVE WS-SCAN-WORD (1:WS-SCAN-DOT-POS - 1)
080200           TO WS-SCAN-INT-PART
080300         MOVE WS-SCAN-WORD (WS-SCAN-DOT-POS + 1:2)
080400           TO WS-SCAN-DEC-PART
080500         COMPUTE WS-SCAN-PRICE-VALUE =
080600            WS-SCAN-INT-PART + (WS-SCAN-DEC-PART / 100)
080700         MOVE 'Y' TO WS-CHECK-IS-PRICE-SWITCH.
080800 7300-EXIT.
080900     EXIT.
081000
081100 7400-CHECK-WORD-IS-DIGITS.
081200     MOVE 'N' TO WS-CHECK-IS-DIGITS-SWITCH
081300     MOVE ZERO TO WS-SCAN-DIGITS-VALUE
081400
081500     PERFORM 7100-FIND-SCAN-WORD-LENGTH
081600        THRU 7100-EXIT
081700     PERFORM 7200-FIND-SCAN-WORD-DOT
081800        THRU 7200-EXIT
081900
082000     IF WS-SCAN-LEN GREATER ZERO
082100        AND WS-SCAN-DOT-POS EQUAL ZERO
082200        AND WS-SCAN-WORD (1:WS-SCAN-LEN) IS NUMERIC
082300         MOVE WS-SCAN-WORD (1:WS-SCAN-LEN)
082400           TO WS-SCAN-DIGITS-VALUE
082500         MOVE 'Y' TO WS-CHECK-IS-DIGITS-SWITCH.
082600 7400-EXIT.
082700     EXIT.
082800
082900 9000-CLOSE-FILES.
083000     CLOSE RECEIPT-TEXT-FILE
083100     CLOSE EXTRACTED-ITEM-FILE
083200
083300     DISPLAY 'RCPTPARS -- LINES READ       : ' WS-LINES-READ
083400     DISPLAY 'RCPTPARS -- LINES SKIPPED    : ' WS-LINES-SKIPPED
083500     DISPLAY 'RCPTPARS -- REGULAR ITEMS    : ' WS-REG-ITEM-COUNT
083600     DISPLAY 'RCPTPARS -- SPECIAL CHARGES  : '
083700             WS-SPEC-ITEM-COUNT
083800     DISPLAY 'RCPTPARS -- LOW CONFIDENCE   : '
083900             WS-LOW-CONFIDENCE-COUNT.
084000 9000-EXIT.
084100     EXIT.
084200
084300 END PROGRAM RCPTPARS.
