000100*****************************************************************
000200* EXTRITEM.CPY
000300* EXPENSE-SPLIT PROJECT -- EXTRACTED-ITEM RECORD.
000400* WRITTEN ONE PER LINE RECOGNIZED ON THE RAW RECEIPT TEXT BY
000500* RCPTPARS, READ BACK IN BY RCPTVAL.  FIXED 171-BYTE RECORD SO
000600* RCPTVAL CAN RE-READ WITHOUT RE-PARSING THE RECEIPT.
000700*-----------------------------------------------------------------
000800* 06/02/94 THN  ER-1512  ORIGINAL COPYBOOK -- RECEIPT SCANNING
000900*                        PROJECT, PHASE 1.
001000* 09/15/94 THN  ER-1538  ADDED EXTR-CONFIDENCE AND THE SPECIAL
001100*                        CHARGE FLAG AFTER THE TIP/DELIVERY-FEE
001200*                        MISREADS ON THE PILOT BATCH.
001300* 01/14/99 RBG  ER-1981  Y2K -- NO DATE FIELDS, REVIEWED, NO
001400*                        CHANGE REQUIRED.
001500*****************************************************************
001600 01  EXTR-ITEM-RECORD.
001700     05  EXTR-ITEM-ID             PIC X(08).
001800     05  EXTR-ITEM-NAME           PIC X(30).
001900     05  EXTR-ITEM-QTY            PIC 9(03).
002000     05  EXTR-UNIT-PRICE          PIC S9(5)V99.
002100     05  EXTR-TOTAL-PRICE         PIC S9(5)V99.
002200     05  EXTR-CONFIDENCE          PIC 9V99.
002300     05  EXTR-SPECIAL-CHG-FLAG    PIC X(01).
002400         88  EXTR-IS-SPECIAL-CHG      VALUE 'Y'.
002500         88  EXTR-NOT-SPECIAL-CHG     VALUE 'N'.
002600     05  EXTR-ASSIGNED-PEOPLE     PIC X(60).
002700     05  FILLER                   PIC X(52).
