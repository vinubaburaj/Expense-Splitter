000100*****************************************************************
000200* RCPTHDR.CPY
000300* EXPENSE-SPLIT PROJECT -- RECEIPT HEADER / CONTROL RECORD.
000400* CARRIES THE OPERATOR-SUPPLIED RECEIPT TOTAL AND PARTICIPANT
000500* ROSTER THAT RCPTVAL RECONCILES THE EXTRACTED ITEMS AGAINST.
000600* NOT FILE-RESIDENT -- RCPTVAL BUILDS THIS RECORD FROM CONSOLE
000700* ACCEPT THE SAME WAY THE SHOP'S OTHER INTERACTIVE JOBS TAKE
000800* THEIR RUN PARAMETERS.
000900*-----------------------------------------------------------------
001000* 09/15/94 THN  ER-1538  ORIGINAL COPYBOOK -- RECEIPT SCANNING
001100*                        PROJECT, PHASE 2 (RECONCILIATION).
001200* 01/14/99 RBG  ER-1981  Y2K -- NO DATE FIELDS, REVIEWED, NO
001300*                        CHANGE REQUIRED.
001400*****************************************************************
001500 01  RCPT-HEADER-RECORD.
001600     05  RCPT-TOTAL-AMOUNT        PIC S9(7)V99.
001700     05  RCPT-AVG-CONFIDENCE      PIC 9V99.
001800     05  RCPT-PARTICIPANTS        PIC X(120).
001900     05  FILLER                   PIC X(06).
